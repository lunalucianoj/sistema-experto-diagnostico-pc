000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PCDRULES.
000400 AUTHOR. R. VANHOUTEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/87.
000700 DATE-COMPILED. 11/02/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM RUNS THE HELP-DESK PC-DIAGNOSTIC INTAKE
001400*          FILE THROUGH TWO OF THE THREE DIAGNOSTIC ENGINES -
001500*          THE FIXED SIMPLE-RULE ENGINE (REQ-ENGINE-CODE '1')
001600*          AND THE WEIGHTED-SCORING ENGINE (REQ-ENGINE-CODE '2',
001700*          CALLED OUT TO SUBPROGRAM PCDWGHT).  THE THIRD ENGINE,
001800*          WHICH IS DRIVEN OFF A KNOWLEDGE-BASE FILE, IS RUN AS
001900*          A SEPARATE JOB STEP BY PCDKBASE AGAINST A DIFFERENT
002000*          INPUT FILE.
002100*
002200*          THERE IS ONE RECORD ON THE INTAKE FILE FOR EVERY
002300*          MACHINE THE HELP DESK LOGGED THAT DAY.  THE PROGRAM
002400*          DECODES THE SEVEN Y/N SYMPTOM FLAGS ON EACH RECORD,
002500*          ROUTES THE RECORD TO THE ENGINE NAMED BY REQ-ENGINE-
002600*          CODE, WRITES ONE DIAGNOSIS RECORD FOR EVERY REQUEST
002700*          READ (EVEN INVALID-ENGINE ONES), AND PRINTS A RUN-
002800*          SUMMARY REPORT WITH CONTROL TOTALS BY ENGINE AND BY
002900*          DIAGNOSIS CODE.
003000*
003100*          READER'S MAP OF THE PARAGRAPHS BELOW, TOP TO BOTTOM:
003200*            000  HOUSEKEEPING - OPEN, PRIME THE READ, ABEND ON
003300*                 AN EMPTY INPUT FILE
003400*            010/015  BUILD AND ZERO THE DIAGNOSIS-COUNT TABLE
003500*            100  MAINLINE - ONE PASS PER REQUEST RECORD
003600*            200  DECODE THE SEVEN Y/N SYMPTOM FLAGS
003700*            300  ENGINE A (FIXED RULES)
003800*            400  ENGINE B (CALLS PCDWGHT)
003900*            250  INVALID-ENGINE-CODE PATH
004000*            700  WRITE THE DIAGNOSIS RECORD
004100*            950  ACCUMULATE THE PER-CODE CONTROL TOTAL
004200*            990/995  PRINT THE RUN-SUMMARY REPORT
004300*            800/850/900  FILE OPEN, CLOSE, AND READ
004400*            999  NORMAL END-OF-JOB HOUSEKEEPING
004500*            1000  ABEND ROUTINE (FORCED CONDITION CODE)
004600*
004700*          KNOWN LIMITATIONS, CARRIED FORWARD FROM THE HELP
004800*          DESK SUPERVISOR'S ORIGINAL SPEC AND NOT CHANGED
004900*          SINCE:
005000*            - ENGINE A IS FIRST-MATCH, NOT BEST-MATCH; A
005100*              REQUEST MATCHING MULTIPLE CONDITIONS ALWAYS
005200*              GETS THE EARLIEST ONE IN THE ORDERED LIST.
005300*            - THE SEVEN SYMPTOM FLAGS ARE THE ONLY INTAKE
005400*              DATA EITHER ENGINE SEES - FREE-TEXT COMPLAINT
005500*              NOTES FROM THE HELP DESK SCREEN ARE NOT
005600*              CARRIED ON PCD-REQUEST-REC AND PLAY NO PART
005700*              IN THE DIAGNOSIS.
005800*            - A REQUEST WITH AN INVALID ENGINE CODE STILL
005900*              COUNTS TOWARD TOTAL-REQUESTS-READ AND GETS AN
006000*              ERRC DIAGNOSIS RECORD - IT IS NOT REJECTED OR
006100*              SKIPPED.
006200*
006300******************************************************************
006400
006500         INPUT FILE              -   DDS0001.PCDA.PCDREQIN
006600
006700         OUTPUT FILE PRODUCED    -   DDS0001.PCDA.DIAGOUT
006800
006900         REPORT FILE PRODUCED    -   DDS0001.PCDA.PCDRPT
007000
007100         DUMP FILE               -   SYSOUT
007200
007300******************************************************************
007400* CHANGE LOG
007500*
007600* 87-11-02  RVH  ORIGINAL PROGRAM - SIMPLE RULE ENGINE ONLY, SIX
007700*                ORDERED RULES PLUS A DEFAULT (A000), PER THE
007800*                HELP DESK SUPERVISOR'S SPEC (TICKET HD-0201)
007900* 88-01-19  RVH  ADDED THE ERRC "INVALID ENGINE CODE" PATH AFTER
008000*                OPERATORS KEYED BAD CODES OFF THE INTAKE SCREEN
008100*                (TICKET HD-0219)
008200* 88-06-30  SLV  ADDED THE RUN-SUMMARY REPORT (PCDRPT) WITH
008300*                PER-DIAGNOSIS-CODE COUNTS, REQUESTED BY THE
008400*                HELP DESK SUPERVISOR (TICKET HD-0240)
008500* 89-04-03  MKO  ADDED ENGINE 2 (WEIGHTED SCORING) - CALLS NEW
008600*                SUBPROGRAM PCDWGHT RATHER THAN DUPLICATING THE
008700*                SCORING LOGIC IN-LINE (TICKET HD-0288)
008800* 89-06-22  SLV  WIDENED DIAG-TEXT TO 134 BYTES ON PCDDIAG SO THE
008900*                LONGER ENGINE-2 TEXTS FIT ON ONE RECORD (HD-0410)
009000* 90-02-08  RVH  A006 WAS FIRING WHEN OS-SLOW WAS ALSO 'Y' -
009100*                ADDED THE MISSING "NOT OS-SLOW" TEST (HD-0301)
009200* 92-11-30  DPK  DOCUMENTED HERE FOR TRACEABILITY - PCDWGHT NOW
009300*                SHORT-CIRCUITS TO B00S WHEN NO SYMPTOM IS 'Y'
009400*                (SEE PCDWGHT CHANGE LOG, TICKET HD-0295).  NO
009500*                CHANGE REQUIRED IN THIS PROGRAM.
009600* 95-06-19  DPK  WIDENED WORKING-STORAGE DIAG-TEXT TO MATCH THE
009700*                134-BYTE PCDDIAG LAYOUT (TICKET HD-0398)
009800* 98-09-14  LMS  Y2K IMPACT REVIEW - WS-CURR-DATE IS DISPLAY ONLY,
009900*                NEVER COMPARED OR ARITHMETIC'D. NO CHANGE
010000*                REQUIRED. SIGNING OFF Y2K REVIEW.
010100* 99-01-11  LMS  RAN THE SHOP'S STANDARD 4-DIGIT-YEAR CENTURY
010200*                WINDOW SCAN AGAINST THIS PROGRAM PER THE Y2K
010300*                PROJECT PLAN - NO DATE FIELDS FOUND, CLOSED
010400* 01-03-07  WTR  ADDED THE DIAG-COUNT-TABLE-ALT AUDIT-TRACE
010500*                REDEFINES FOR THE NIGHTLY QA JOB (TICKET
010600*                HD-0601), SAME AS THE ONE ADDED TO PCDWGHT
010700* 02-08-19  WTR  CORRECTED THE ASCENDING-CODE COMMENT ON THE
010800*                DIAGNOSIS-COUNT TABLE - TABLE WAS ALREADY BUILT
010900*                IN THE RIGHT ORDER, JUST MISDOCUMENTED (HD-0644)
011000******************************************************************
011100
011200* SPECIAL-NAMES BELOW DEFINES THE PRINTER TOP-OF-FORM CHANNEL,
011300* THE OPERATOR RERUN SWITCH, AND THE Y/N CLASS TEST USED WHEN
011400* VALIDATING THE INTAKE RECORD'S SYMPTOM FLAGS.
011500 ENVIRONMENT DIVISION.
011600 CONFIGURATION SECTION.
011700 SOURCE-COMPUTER. IBM-390.
011800 OBJECT-COMPUTER. IBM-390.
011900 SPECIAL-NAMES.
012000     C01 IS TOP-OF-FORM
012100     UPSI-0 IS PCD-RUN-SWITCH ON PCD-RERUN-MODE
012200                              OFF PCD-NORMAL-MODE
012300     CLASS PCD-YES-NO-CLASS IS 'Y' 'N'.
012400
012500* FILE-CONTROL - ALL THREE FILES ARE QSAM SEQUENTIAL, ASSIGNED
012600* TO THE SHOP'S STANDARD UTILITY DDNAMES.  OFCODE CARRIES THE
012700* TWO-BYTE FILE-STATUS RETURNED BY EVERY OPEN/READ/WRITE/CLOSE
012800* AGAINST ANY OF THE THREE - THE SAME SINGLE STATUS FIELD IS
012900* REUSED ACROSS ALL THREE FILES, AS IS THE SHOP'S HABIT.
013000 INPUT-OUTPUT SECTION.
013100 FILE-CONTROL.
013200* REQFILE - THE DAILY HELP-DESK INTAKE FILE, ONE 28-BYTE
013300* RECORD PER LOGGED MACHINE.  READ ONCE, TOP TO BOTTOM.
013400     SELECT REQFILE
013500     ASSIGN TO UT-S-PCDREQIN
013600       ORGANIZATION IS SEQUENTIAL
013700       ACCESS MODE IS SEQUENTIAL
013800       FILE STATUS IS OFCODE.
013900
014000* DIAGFILE - ONE DIAGNOSIS RECORD WRITTEN FOR EVERY REQUEST
014100* READ, WHETHER OR NOT THE ENGINE CODE WAS VALID.
014200     SELECT DIAGFILE
014300     ASSIGN TO UT-S-DIAGOUT
014400       ORGANIZATION IS SEQUENTIAL
014500       ACCESS MODE IS SEQUENTIAL
014600       FILE STATUS IS OFCODE.
014700
014800* RPTFILE - THE PRINTED RUN-SUMMARY, WRITTEN ONCE AT
014900* END-OF-JOB BY 990-WRITE-SUMMARY.
015000     SELECT RPTFILE
015100     ASSIGN TO UT-S-PCDRPT
015200       ORGANIZATION IS SEQUENTIAL
015300       ACCESS MODE IS SEQUENTIAL
015400       FILE STATUS IS OFCODE.
015500
015600 DATA DIVISION.
015700 FILE SECTION.
015800
015900* FD REQFILE - RECORD LAYOUT LIVES IN THE PCDREQ COPYBOOK SO
016000* IT CAN BE SHARED IF A SECOND PROGRAM EVER NEEDS THE SAME
016100* INTAKE SHAPE.  28 BYTES: REQUEST ID, ENGINE CODE, AND THE
016200* SEVEN Y/N SYMPTOM FLAGS.
016300 FD  REQFILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 28 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS PCD-REQUEST-REC.
016900 COPY PCDREQ.
017000* FIELDS THIS PROGRAM READS OFF PCD-REQUEST-REC (SEE PCDREQ
017100* FOR THE FULL LAYOUT):
017200*   REQ-ID              - CARRIED STRAIGHT THROUGH TO DIAG-REQ-ID
017300*   REQ-ENGINE-CODE     - '1' (88 REQ-ENGINE-SIMPLE) OR '2'
017400*                         (88 REQ-ENGINE-SCORING) SELECTS THE
017500*                         ENGINE; ANYTHING ELSE IS INVALID
017600*   REQ-SYM-NO-POWER, REQ-SYM-NO-VIDEO, REQ-SYM-OS-SLOW,
017700*   REQ-SYM-HDD-NOISE, REQ-SYM-PERIPH-FAIL, REQ-SYM-BOOT-BEEPS,
017800*   REQ-SYM-OS-ERRORS  - THE SEVEN Y/N SYMPTOM FLAGS, DECODED
017900*                         INTO WS-SYMPTOM-FLAGS BY 200 BELOW
018000
018100* FD DIAGFILE - OUTPUT RECORD, SHARED WITH PCDKBASE (BOTH
018200* BATCH DRIVERS WRITE THE SAME 148-BYTE SHAPE SO A DOWNSTREAM
018300* DIAGNOSIS-REVIEW JOB CAN CONCATENATE THE TWO JOB STEPS'
018400* OUTPUT WITHOUT CARING WHICH ENGINE PRODUCED A GIVEN RECORD.
018500 FD  DIAGFILE
018600     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD
018800     RECORD CONTAINS 148 CHARACTERS
018900     BLOCK CONTAINS 0 RECORDS
019000     DATA RECORD IS PCD-DIAGNOSIS-REC.
019100 COPY PCDDIAG.
019200* FIELDS THIS PROGRAM WRITES ONTO PCD-DIAGNOSIS-REC (SEE
019300* PCDDIAG FOR THE FULL LAYOUT):
019400*   DIAG-REQ-ID  - COPIED FROM REQ-ID, TIES THE OUTPUT ROW
019500*                  BACK TO ITS INPUT REQUEST
019600*   DIAG-ENGINE  - COPIED FROM REQ-ENGINE-CODE AS RECEIVED,
019700*                  EVEN WHEN THE CODE TURNS OUT INVALID
019800*   DIAG-CODE    - THE FOUR-BYTE DIAGNOSIS CODE (A0nn, B0nn,
019900*                  B00I, B00S, OR ERRC)
020000*   DIAG-TEXT    - THE 134-BYTE FREE-TEXT DIAGNOSIS MESSAGE
020100
020200* FD RPTFILE - THE PRINT-LINE LAYOUT, ALSO SHARED WITH
020300* PCDKBASE SO BOTH DRIVERS' SUMMARY REPORTS LOOK IDENTICAL.
020400 FD  RPTFILE
020500     RECORDING MODE IS F
020600     LABEL RECORDS ARE STANDARD
020700     RECORD CONTAINS 80 CHARACTERS
020800     BLOCK CONTAINS 0 RECORDS
020900     DATA RECORD IS PCD-RPT-LINE.
021000 COPY PCDRPTL.
021100
021200 WORKING-STORAGE SECTION.
021300
021400******************************************************************
021500* MAP OF WORKING-STORAGE, TOP TO BOTTOM:
021600*   FILE-STATUS-CODES        - THE ONE SHARED I/O STATUS FIELD
021700*   FLAGS-AND-SWITCHES       - END-OF-FILE SWITCH
021800*   WS-SYMPTOM-FLAGS(-ALT)   - DECODED SYMPTOM FLAGS, PASSED TO
021900*                              PCDWGHT ON THE ENGINE-B CALL
022000*   WS-DATE-FIELDS(-ALT)     - RUN DATE FOR THE REPORT HEADING
022100*   DIAG-COUNT-TABLE(-ALT)   - PER-DIAGNOSIS-CODE CONTROL TOTALS
022200*   COUNTERS-AND-ACCUMULATORS - THE FIVE SUMMARY-REPORT TOTALS
022300*   WS-RPT-NAME-HOLD         - RESERVED SCRATCH AREA
022400*   MISC-WS-FLDS             - PARA-NAME FOR ABEND TRACING
022500*   PCDABND (COPY)           - THE SHOP-STANDARD ABEND RECORD
022600******************************************************************
022700
022800* FILE-STATUS-CODES - OFCODE IS MOVED INTO BY EVERY I/O
022900* VERB'S IMPLICIT FILE-STATUS CLAUSE.  CODE-WRITE (SPACES)
023000* IS THE ONLY VALUE THIS PROGRAM ACTUALLY TESTS FOR - AN
023100* ABNORMAL STATUS FALLS THROUGH TO THE AT-END/ABEND LOGIC
023200* IN THE PARAGRAPH THAT ISSUED THE I/O.
023300 01  FILE-STATUS-CODES.
023400     05  OFCODE                  PIC X(02).
023500         88  CODE-WRITE            VALUE SPACES.
023600     05  FILLER                  PIC X(01).
023700
023800* FLAGS-AND-SWITCHES - MORE-DATA-SW DRIVES THE MAINLINE'S
023900* PERFORM ... UNTIL.  SET TO 'N' ONLY BY THE AT-END CLAUSE
024000* ON THE READ IN 900-READ-REQUEST.
024100 01  FLAGS-AND-SWITCHES.
024200     05  MORE-DATA-SW            PIC X(01) VALUE 'Y'.
024300         88  NO-MORE-DATA          VALUE 'N'.
024400     05  FILLER                  PIC X(01).
024500
024600* WS-SYMPTOM-FLAGS - HOLDS THE SEVEN Y/N FLAGS DECODED FROM
024700* THE REQUEST RECORD, IN THE EXACT SHAPE PCDWGHT'S LINKAGE
024800* SECTION EXPECTS.  200-DECODE-SYMPTOMS FILLS THIS GROUP
024900* ONCE PER REQUEST; BOTH ENGINE A (300) AND ENGINE B (400,
025000* VIA THE CALL) READ IT, NEVER THE RAW REQUEST-RECORD FLAGS.
025100* ADDED 89-04-03 MKO - HOLDS THE SEVEN Y/N FLAGS DECODED FROM THE
025200* REQUEST RECORD, IN THE EXACT SHAPE PCDWGHT'S LINKAGE EXPECTS
025300 01  WS-SYMPTOM-FLAGS.
025400     05  WS-NO-POWER             PIC X(01).
025500     05  WS-NO-VIDEO             PIC X(01).
025600     05  WS-OS-SLOW              PIC X(01).
025700     05  WS-HDD-NOISE            PIC X(01).
025800     05  WS-PERIPH-FAIL          PIC X(01).
025900     05  WS-BOOT-BEEPS           PIC X(01).
026000     05  WS-OS-ERRORS            PIC X(01).
026100     05  FILLER                  PIC X(01).
026200
026300* WS-SYMPTOM-FLAGS-ALT - NOT CURRENTLY REFERENCED IN THIS
026400* PROGRAM'S OWN LOGIC (ENGINE A TESTS THE INDIVIDUAL FLAGS
026500* DIRECTLY) BUT KEPT FOR THE SAME REASON PCDWGHT CARRIES
026600* ONE - A SINGLE SEVEN-BYTE COMPARE IS AVAILABLE IF A FUTURE
026700* RULE EVER NEEDS AN "ALL-N" OR "ALL-Y" SHORT-CIRCUIT TEST.
026800* ADDED 92-11-30 DPK - QUICK STRING-COMPARE VIEW, SAME REASON AS
026900* THE ONE IN PCDWGHT
027000 01  WS-SYMPTOM-FLAGS-ALT REDEFINES WS-SYMPTOM-FLAGS.
027100     05  WS-SYMPTOM-FLAGS-STR    PIC X(07).
027200
027300* WS-DATE-FIELDS - THE RUN DATE, ACCEPTED FROM THE SYSTEM
027400* CLOCK IN 000-HOUSEKEEPING AND PRINTED ON THE REPORT HEADING
027500* LINE.  DISPLAY-ONLY - NEVER COMPARED OR USED IN ARITHMETIC,
027600* WHICH IS WHY THE 98-09-14 Y2K REVIEW REQUIRED NO CHANGE.
027700 01  WS-DATE-FIELDS.
027800     05  WS-CURR-DATE            PIC 9(06).
027900     05  FILLER                  PIC X(01).
028000
028100* WS-DATE-FIELDS-ALT - BREAKS THE SIX-DIGIT YYMMDD ACCEPT
028200* FIELD INTO ITS THREE TWO-DIGIT PARTS SO 990-WRITE-SUMMARY
028300* CAN STRING THEM BACK TOGETHER AS MM/DD/YY ON THE HEADING.
028400* ADDED 88-06-30 SLV - BROKEN OUT FOR THE HEADING LINE ON PCDRPT
028500 01  WS-DATE-FIELDS-ALT REDEFINES WS-DATE-FIELDS.
028600     05  WS-CURR-YY              PIC 9(02).
028700     05  WS-CURR-MM              PIC 9(02).
028800     05  WS-CURR-DD              PIC 9(02).
028900
029000* DIAG-COUNT-TABLE - ONE ROW PER DIAGNOSIS CODE EITHER ENGINE
029100* CAN PRODUCE (SEVEN ENGINE-A CODES, SIX ENGINE-B CODES, THE
029200* TWO ENGINE-B FALLBACK CODES B00I/B00S, AND ERRC FOR A BAD
029300* ENGINE CODE - SIXTEEN ROWS IN ALL).  950-ACCUM-DIAG-COUNT
029400* SEARCHES THIS TABLE FOR EACH DIAGNOSIS WRITTEN AND BUMPS
029500* THE MATCHING DCT-COUNT.  BUILT IN ASCENDING CODE ORDER SO
029600* 990-WRITE-SUMMARY CAN PRINT STRAIGHT DOWN THE TABLE WITHOUT
029700* A SORT STEP.
029800* ADDED 88-06-30 SLV - ONE ROW PER DIAGNOSIS CODE THE TWO ENGINES
029900* CAN PRODUCE, BUILT IN ASCENDING CODE ORDER SO 990-WRITE-SUMMARY
030000* CAN PRINT STRAIGHT DOWN THE TABLE WITHOUT A SORT
030100 01  DIAG-COUNT-TABLE.
030200     05  DCT-ENTRY OCCURS 16 TIMES INDEXED BY DCT-IDX.
030300         10  DCT-CODE            PIC X(04).
030400         10  DCT-NAME            PIC X(30).
030500         10  DCT-COUNT           PIC 9(04) COMP.
030600     05  FILLER                  PIC X(01).
030700
030800* DIAG-COUNT-TABLE-ALT - THE NIGHTLY QA JOB READS THIS
030900* REDEFINE TO DUMP EACH ROW'S CODE AND A FLAT 34-BYTE VIEW
031000* OF THE REMAINING NAME/COUNT BYTES, WITHOUT NEEDING TO KNOW
031100* THE INTERNAL NAME/COUNT SPLIT.
031200* ADDED 01-03-07 WTR - NIGHTLY QA AUDIT TRACE, SAME PATTERN AS
031300* PCDWGHT'S WGHT-ENTRY-ALT (TICKET HD-0601)
031400 01  DIAG-COUNT-TABLE-ALT REDEFINES DIAG-COUNT-TABLE.
031500     05  DCT-AUDIT-ROW OCCURS 16 TIMES INDEXED BY DCT-AUD-IDX.
031600         10  DCT-AUDIT-CODE      PIC X(04).
031700         10  DCT-AUDIT-REST      PIC X(34).
031800
031900* COUNTERS-AND-ACCUMULATORS - THE FIVE CONTROL TOTALS PRINTED
032000* ON THE RUN-SUMMARY REPORT.  TOTAL-ENGINE-3 IS CARRIED HERE
032100* FOR REPORT-LAYOUT SYMMETRY WITH PCDKBASE'S SUMMARY BUT IS
032200* NEVER INCREMENTED IN THIS PROGRAM - ENGINE 3 IS RUN AS A
032300* SEPARATE JOB STEP BY PCDKBASE AND ALWAYS PRINTS ZERO HERE.
032400 01  COUNTERS-AND-ACCUMULATORS.
032500     05  TOTAL-REQUESTS-READ     PIC 9(04) COMP.
032600     05  TOTAL-ENGINE-1          PIC 9(04) COMP.
032700     05  TOTAL-ENGINE-2          PIC 9(04) COMP.
032800     05  TOTAL-ENGINE-3          PIC 9(04) COMP.
032900     05  TOTAL-INVALID-ENGINE    PIC 9(04) COMP.
033000     05  FILLER                  PIC X(01).
033100
033200* WS-RPT-NAME-HOLD - STANDALONE SCRATCH FIELD, CURRENTLY
033300* UNUSED BY ANY MOVE IN THIS PROGRAM BUT CARRIED AS A 77-LEVEL
033400* WORK AREA IN THE SAME SPOT THE SHOP RESERVES ONE IN EVERY
033500* REPORT-WRITING PROGRAM FOR A FUTURE LONG-NAME OVERFLOW FIX.
033600 77  WS-RPT-NAME-HOLD            PIC X(30).
033700
033800* MISC-WS-FLDS - PARA-NAME IS SET AT THE TOP OF EVERY MAJOR
033900* PARAGRAPH AND DISPLAYED BY THE ABEND ROUTINE SO THE OPERATOR
034000* CAN SEE WHICH PARAGRAPH WAS RUNNING WHEN THE JOB WENT DOWN.
034100 01  MISC-WS-FLDS.
034200     05  PARA-NAME               PIC X(20).
034300     05  FILLER                  PIC X(01).
034400
034500* PCDABND - THE SHOP'S STANDARD ABEND-DISPLAY RECORD, COPIED
034600* IN RATHER THAN CODED HERE SO EVERY PROGRAM IN THE
034700* APPLICATION LOGS AN ABEND IN THE SAME LAYOUT (SEE PCDABND
034800* FOR THE FIELD LIST AND THE FORCED DIVIDE-BY-ZERO IT SETS UP).
034900 COPY PCDABND.
035000
035100* MAINLINE SEQUENCE - HOUSEKEEPING ONCE, THEN ONE PASS OF
035200* 100-MAINLINE PER REQUEST RECORD UNTIL THE READ HITS END OF
035300* FILE, THEN THE SUMMARY REPORT AND CLEANUP.  RETURN-CODE IS
035400* FORCED TO ZERO ON THE NORMAL PATH SO THE NEXT JOB STEP'S
035500* COND= TEST SEES A CLEAN COMPLETION.
035600 PROCEDURE DIVISION.
035700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035800     PERFORM 100-MAINLINE THRU 100-EXIT
035900             UNTIL NO-MORE-DATA.
036000     PERFORM 990-WRITE-SUMMARY THRU 990-EXIT.
036100     PERFORM 999-CLEANUP THRU 999-EXIT.
036200* A CLEAN RETURN-CODE OF ZERO TELLS THE NEXT JOB STEP'S
036300* COND= TEST THAT THIS STEP COMPLETED NORMALLY - CONTRAST
036400* WITH 1000-ABEND-RTN, WHICH NEVER REACHES THIS STATEMENT.
036500     MOVE +0 TO RETURN-CODE.
036600     GOBACK.
036700
036800******************************************************************
036900* 000-HOUSEKEEPING - RUN ONCE AT JOB START.  LOGS THE START
037000* BANNER, GRABS THE RUN DATE FOR THE REPORT HEADING, ZEROES
037100* THE CONTROL-TOTAL COUNTERS, BUILDS THE DIAGNOSIS-COUNT
037200* TABLE, OPENS ALL THREE FILES, AND PRIMES THE READ.  AN
037300* EMPTY INPUT FILE (FIRST READ HITS END-OF-FILE) IS TREATED
037400* AS AN ABEND CONDITION RATHER THAN A ZERO-RECORD SUCCESSFUL
037500* RUN, SINCE THE HELP DESK ALWAYS LOGS AT LEAST ONE MACHINE
037600* ON A NORMAL BUSINESS DAY.
037700******************************************************************
037800 000-HOUSEKEEPING.
037900     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
038000     DISPLAY '******** BEGIN JOB PCDRULES ********'.
038100     ACCEPT WS-CURR-DATE FROM DATE.
038200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
038300     PERFORM 010-INIT-DIAG-COUNT-TABLE THRU 010-EXIT.
038400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038500     PERFORM 900-READ-REQUEST THRU 900-EXIT.
038600     IF NO-MORE-DATA
038700         MOVE 'EMPTY INPUT FILE' TO ABEND-REASON
038800         GO TO 1000-ABEND-RTN.
038900 000-EXIT.
039000     EXIT.
039100
039200******************************************************************
039300* 010-INIT-DIAG-COUNT-TABLE - LOADS THE SIXTEEN DIAGNOSIS-CODE
039400* ROWS IN ASCENDING CODE ORDER: THE SEVEN ENGINE-A CODES
039500* (A000 DEFAULT LAST, A001-A006 THE NUMBERED RULES), THE SIX
039600* ENGINE-B CANNED-DIAGNOSIS CODES (B001-B006), THE TWO
039700* ENGINE-B FALLBACK CODES (B00I INSUFFICIENT INFORMATION,
039800* B00S NO SYMPTOM SELECTED), AND ERRC FOR A BAD ENGINE CODE.
039900* 015-ZERO-ONE-COUNT THEN ZEROES EVERY ROW'S COUNTER BEFORE
040000* THE FIRST REQUEST IS PROCESSED.
040100******************************************************************
040200 010-INIT-DIAG-COUNT-TABLE.
040300* ENGINE-A CODES, A000 (THE CATCH-ALL DEFAULT) THROUGH A006.
040400     SET DCT-IDX TO 1.
040500     MOVE 'A000' TO DCT-CODE (DCT-IDX).
040600     MOVE 'CANNOT DETERMINE FAULT' TO DCT-NAME (DCT-IDX).
040700
040800     SET DCT-IDX TO 2.
040900     MOVE 'A001' TO DCT-CODE (DCT-IDX).
041000     MOVE 'CRITICAL HARDWARE FAILURE' TO DCT-NAME (DCT-IDX).
041100
041200     SET DCT-IDX TO 3.
041300     MOVE 'A002' TO DCT-CODE (DCT-IDX).
041400     MOVE 'POWER SUPPLY FAILURE' TO DCT-NAME (DCT-IDX).
041500
041600     SET DCT-IDX TO 4.
041700     MOVE 'A003' TO DCT-CODE (DCT-IDX).
041800     MOVE 'VIDEO SIGNAL PROBLEM' TO DCT-NAME (DCT-IDX).
041900
042000     SET DCT-IDX TO 5.
042100     MOVE 'A004' TO DCT-CODE (DCT-IDX).
042200     MOVE 'HARD DISK FAILURE' TO DCT-NAME (DCT-IDX).
042300
042400     SET DCT-IDX TO 6.
042500     MOVE 'A005' TO DCT-CODE (DCT-IDX).
042600     MOVE 'OPERATING SYSTEM FAILURE' TO DCT-NAME (DCT-IDX).
042700
042800     SET DCT-IDX TO 7.
042900     MOVE 'A006' TO DCT-CODE (DCT-IDX).
043000     MOVE 'PERIPHERAL FAILURE' TO DCT-NAME (DCT-IDX).
043100
043200* ENGINE-B CANNED-DIAGNOSIS CODES, B001 THROUGH B006, IN THE
043300* SAME ROW ORDER PCDWGHT BUILDS ITS OWN WEIGHT TABLE - THESE
043400* NAMES ARE THE COUNT-TABLE LABELS ONLY, NOT THE FULL
043500* DIAGNOSIS TEXT RETURNED TO THE CALLER (THAT TEXT LIVES IN
043600* PCDWGHT'S WGHT-DIAG-TEXT AND IS COPIED STRAIGHT THROUGH TO
043700* THE OUTPUT RECORD, NEVER RE-KEYED HERE).
043800* ROW 8 - MIRRORS PCDWGHT ROW 1 (HARDWARE/BEEP-CODE FAILURE).
043900     SET DCT-IDX TO 8.
044000     MOVE 'B001' TO DCT-CODE (DCT-IDX).
044100     MOVE 'CRITICAL HARDWARE FAILURE' TO DCT-NAME (DCT-IDX).
044200
044300* ROW 9 - MIRRORS PCDWGHT ROW 2 (POWER-SUPPLY FAILURE).
044400     SET DCT-IDX TO 9.
044500     MOVE 'B002' TO DCT-CODE (DCT-IDX).
044600     MOVE 'POWER SUPPLY FAILURE' TO DCT-NAME (DCT-IDX).
044700
044800* ROW 10 - MIRRORS PCDWGHT ROW 3 (MECHANICAL DISK FAILURE).
044900     SET DCT-IDX TO 10.
045000     MOVE 'B003' TO DCT-CODE (DCT-IDX).
045100     MOVE 'HARD DISK FAILURE' TO DCT-NAME (DCT-IDX).
045200
045300* ROW 11 - MIRRORS PCDWGHT ROW 4 (OS-LEVEL FAILURE).
045400     SET DCT-IDX TO 11.
045500     MOVE 'B004' TO DCT-CODE (DCT-IDX).
045600     MOVE 'OPERATING SYSTEM PROBLEM' TO DCT-NAME (DCT-IDX).
045700
045800* ROW 12 - MIRRORS PCDWGHT ROW 5 (VIDEO-SIGNAL PROBLEM).
045900     SET DCT-IDX TO 12.
046000     MOVE 'B005' TO DCT-CODE (DCT-IDX).
046100     MOVE 'VIDEO CONNECTION PROBLEM' TO DCT-NAME (DCT-IDX).
046200
046300* ROW 13 - MIRRORS PCDWGHT ROW 6 (PERIPHERAL FAILURE).
046400     SET DCT-IDX TO 13.
046500     MOVE 'B006' TO DCT-CODE (DCT-IDX).
046600     MOVE 'PERIPHERAL FAILURE' TO DCT-NAME (DCT-IDX).
046700
046800* ENGINE-B FALLBACK CODES - B00I (SCORE BELOW THE MINIMUM-
046900* CONFIDENCE THRESHOLD) AND B00S (NO SYMPTOM FLAG WAS 'Y') -
047000* FOLLOWED BY ERRC FOR A REQUEST WHOSE ENGINE CODE WAS NEITHER
047100* '1' NOR '2'.  DIGITS SORT AHEAD OF LETTERS IN THIS SHOP'S
047200* COLLATING SEQUENCE, SO THE 'I'/'S' SUFFIXED CODES AND THE
047300* ALL-LETTER ERRC CODE PROPERLY FALL AFTER B001-B006.
047400     SET DCT-IDX TO 14.
047500     MOVE 'B00I' TO DCT-CODE (DCT-IDX).
047600     MOVE 'INSUFFICIENT INFORMATION' TO DCT-NAME (DCT-IDX).
047700
047800     SET DCT-IDX TO 15.
047900     MOVE 'B00S' TO DCT-CODE (DCT-IDX).
048000     MOVE 'NO SYMPTOM SELECTED' TO DCT-NAME (DCT-IDX).
048100
048200     SET DCT-IDX TO 16.
048300     MOVE 'ERRC' TO DCT-CODE (DCT-IDX).
048400     MOVE 'INVALID ENGINE CODE' TO DCT-NAME (DCT-IDX).
048500
048600     PERFORM 015-ZERO-ONE-COUNT THRU 015-EXIT
048700             VARYING DCT-IDX FROM 1 BY 1
048800             UNTIL DCT-IDX > 16.
048900 010-EXIT.
049000     EXIT.
049100
049200* 015-ZERO-ONE-COUNT - PERFORMED ONCE PER TABLE ROW BY THE
049300* VARYING LOOP ABOVE TO ZERO THAT ROW'S ACCUMULATOR.
049400 015-ZERO-ONE-COUNT.
049500     MOVE ZERO TO DCT-COUNT (DCT-IDX).
049600 015-EXIT.
049700     EXIT.
049800
049900******************************************************************
050000* 100-MAINLINE - PERFORMED ONCE PER REQUEST RECORD UNTIL
050100* NO-MORE-DATA.  DECODES THE SYMPTOM FLAGS, STAMPS THE
050200* REQUEST ID AND ENGINE CODE ONTO THE OUTPUT RECORD, ROUTES
050300* TO THE ENGINE NAMED BY REQ-ENGINE-CODE, AND FALLS THROUGH
050400* TO 100-CONTINUE TO WRITE THE DIAGNOSIS AND PRIME THE NEXT
050500* READ REGARDLESS OF WHICH BRANCH WAS TAKEN.
050600******************************************************************
050700 100-MAINLINE.
050800     MOVE '100-MAINLINE' TO PARA-NAME.
050900     PERFORM 200-DECODE-SYMPTOMS THRU 200-EXIT.
051000     MOVE REQ-ID          TO DIAG-REQ-ID.
051100     MOVE REQ-ENGINE-CODE TO DIAG-ENGINE.
051200
051300* REQ-ENGINE-SIMPLE (ENGINE CODE '1') ROUTES TO THE FIXED
051400* RULE ENGINE.
051500     IF REQ-ENGINE-SIMPLE
051600         PERFORM 300-RUN-ENGINE-A THRU 300-EXIT
051700         ADD 1 TO TOTAL-ENGINE-1
051800         GO TO 100-CONTINUE.
051900
052000* REQ-ENGINE-SCORING (ENGINE CODE '2') ROUTES TO THE
052100* WEIGHTED-SCORING ENGINE VIA THE CALL TO PCDWGHT.
052200     IF REQ-ENGINE-SCORING
052300         PERFORM 400-RUN-ENGINE-B THRU 400-EXIT
052400         ADD 1 TO TOTAL-ENGINE-2
052500         GO TO 100-CONTINUE.
052600
052700* NEITHER TEST MATCHED - THE ENGINE CODE ON THE REQUEST IS
052800* NOT '1' OR '2', SO THE REQUEST FALLS THROUGH TO THE
052900* INVALID-ENGINE-CODE PATH RATHER THAN BEING SKIPPED.
053000     PERFORM 250-INVALID-ENGINE THRU 250-EXIT.
053100     ADD 1 TO TOTAL-INVALID-ENGINE.
053200
053300* COMMON TAIL FOR ALL THREE BRANCHES ABOVE - EVERY REQUEST,
053400* VALID OR NOT, GETS A DIAGNOSIS RECORD WRITTEN AND A CONTROL
053500* TOTAL BUMPED BEFORE THE NEXT RECORD IS READ.
053600 100-CONTINUE.
053700     PERFORM 700-WRITE-DIAGNOSIS THRU 700-EXIT.
053800     PERFORM 950-ACCUM-DIAG-COUNT THRU 950-EXIT.
053900     ADD 1 TO TOTAL-REQUESTS-READ.
054000     PERFORM 900-READ-REQUEST THRU 900-EXIT.
054100 100-EXIT.
054200     EXIT.
054300
054400******************************************************************
054500* 200-DECODE-SYMPTOMS - RESETS ALL SEVEN WORKING-STORAGE
054600* SYMPTOM FLAGS TO 'N' AND THEN COPIES OVER ANY FLAG THAT IS
054700* 'Y' ON THE INCOMING REQUEST RECORD.  THE FLAGS ARE RESET
054800* EXPLICITLY RATHER THAN RELYING ON A PRIOR REQUEST'S VALUES
054900* BEING OVERWRITTEN, SINCE A REQUEST RECORD MAY LEAVE A GIVEN
055000* SYMPTOM BYTE BLANK RATHER THAN AN EXPLICIT 'N'.
055100******************************************************************
055200 200-DECODE-SYMPTOMS.
055300     MOVE '200-DECODE-SYMPTOMS' TO PARA-NAME.
055400     MOVE 'N' TO WS-NO-POWER WS-NO-VIDEO WS-OS-SLOW
055500                 WS-HDD-NOISE WS-PERIPH-FAIL WS-BOOT-BEEPS
055600                 WS-OS-ERRORS.
055700     IF REQ-SYM-NO-POWER = 'Y'
055800         MOVE 'Y' TO WS-NO-POWER.
055900     IF REQ-SYM-NO-VIDEO = 'Y'
056000         MOVE 'Y' TO WS-NO-VIDEO.
056100     IF REQ-SYM-OS-SLOW = 'Y'
056200         MOVE 'Y' TO WS-OS-SLOW.
056300     IF REQ-SYM-HDD-NOISE = 'Y'
056400         MOVE 'Y' TO WS-HDD-NOISE.
056500     IF REQ-SYM-PERIPH-FAIL = 'Y'
056600         MOVE 'Y' TO WS-PERIPH-FAIL.
056700     IF REQ-SYM-BOOT-BEEPS = 'Y'
056800         MOVE 'Y' TO WS-BOOT-BEEPS.
056900     IF REQ-SYM-OS-ERRORS = 'Y'
057000         MOVE 'Y' TO WS-OS-ERRORS.
057100 200-EXIT.
057200     EXIT.
057300
057400******************************************************************
057500* 300-RUN-ENGINE-A - THE FIXED SIMPLE-RULE ENGINE.  SIX
057600* ORDERED CONDITIONS ARE TESTED TOP TO BOTTOM; THE FIRST ONE
057700* THAT MATCHES WINS AND THE PARAGRAPH EXITS IMMEDIATELY VIA
057800* GO TO 300-EXIT.  A REQUEST THAT MATCHES NONE OF THE SIX
057900* FALLS THROUGH TO THE A000 DEFAULT AT THE BOTTOM.  THIS IS
058000* FIRST-MATCH-WINS LOGIC, NOT BEST-MATCH - THE ORDER OF THE
058100* TESTS IS PART OF THE HELP DESK SUPERVISOR'S SIGNED-OFF
058200* SPECIFICATION AND MUST NOT BE REARRANGED.
058300******************************************************************
058400* FIRST-MATCH-WINS, IN THE ORDER THE HELP DESK SUPERVISOR SIGNED
058500* OFF ON (TICKET HD-0201) - DO NOT REORDER THESE TESTS
058600 300-RUN-ENGINE-A.
058700     MOVE '300-RUN-ENGINE-A' TO PARA-NAME.
058800
058900* A001 - NO POWER TOGETHER WITH A BEEP CODE IS THE STRONGEST
059000* SIGNAL OF A HARDWARE FAULT AND IS TESTED FIRST.
059100     IF WS-NO-POWER = 'Y' AND WS-BOOT-BEEPS = 'Y'
059200         MOVE 'A001' TO DIAG-CODE
059300         MOVE SPACES TO DIAG-TEXT
059400         STRING 'CRITICAL HARDWARE FAILURE (RAM OR VIDEO); '
059500                'BEEP SEQUENCE IS AN ERROR CODE; CONSULT THE '
059600                'MOTHERBOARD MANUAL.'
059700                DELIMITED BY SIZE INTO DIAG-TEXT
059800         GO TO 300-EXIT.
059900
060000* A002 - NO POWER ALONE (NO BEEP CODE) POINTS AT THE POWER
060100* SUPPLY RATHER THAN THE MOTHERBOARD.
060200     IF WS-NO-POWER = 'Y'
060300         MOVE 'A002' TO DIAG-CODE
060400         MOVE SPACES TO DIAG-TEXT
060500         STRING 'POWER-SUPPLY FAILURE; CHECK THE POWER CABLE; '
060600                'IF CORRECT, THE PSU IS THE MOST LIKELY CAUSE.'
060700                DELIMITED BY SIZE INTO DIAG-TEXT
060800         GO TO 300-EXIT.
060900
061000* A003 - NO VIDEO WITH POWER PRESENT IS A DISPLAY/CABLE
061100* PROBLEM RATHER THAN A DEAD MACHINE.
061200     IF WS-NO-VIDEO = 'Y'
061300         MOVE 'A003' TO DIAG-CODE
061400         MOVE SPACES TO DIAG-TEXT
061500         STRING 'VIDEO-SIGNAL PROBLEM; CHECK THE MONITOR IS ON '
061600                'AND THE VIDEO CABLE FIRMLY CONNECTED AT BOTH '
061700                'ENDS.'
061800                DELIMITED BY SIZE INTO DIAG-TEXT
061900         GO TO 300-EXIT.
062000
062100* A004 - A SLUGGISH OS TOGETHER WITH DRIVE NOISE IS TREATED
062200* AS A FAILING MECHANICAL DISK, NOT JUST A SLOW OS.
062300     IF WS-OS-SLOW = 'Y' AND WS-HDD-NOISE = 'Y'
062400         MOVE 'A004' TO DIAG-CODE
062500         MOVE SPACES TO DIAG-TEXT
062600         STRING 'ALERT: MECHANICAL HARD-DISK FAILURE; BACK UP '
062700                'DATA IMMEDIATELY AND REPLACE THE DISK.'
062800                DELIMITED BY SIZE INTO DIAG-TEXT
062900         GO TO 300-EXIT.
063000
063100* A005 - A SLUGGISH OS TOGETHER WITH OS ERRORS (BUT NO DRIVE
063200* NOISE) POINTS AT SOFTWARE RATHER THAN THE DISK ITSELF.
063300     IF WS-OS-SLOW = 'Y' AND WS-OS-ERRORS = 'Y'
063400         MOVE 'A005' TO DIAG-CODE
063500         MOVE SPACES TO DIAG-TEXT
063600         STRING 'SERIOUS OPERATING-SYSTEM FAILURE (DRIVERS, '
063700                'UPDATES, MALWARE); CONSIDER A SYSTEM RESTORE.'
063800                DELIMITED BY SIZE INTO DIAG-TEXT
063900         GO TO 300-EXIT.
064000
064100* A006 - A FAILING PERIPHERAL, PROVIDED THE OS IS NOT ALSO
064200* REPORTED SLOW.  WITHOUT THE "NOT OS-SLOW" GUARD, A006 WAS
064300* INCORRECTLY STEALING REQUESTS THAT SHOULD HAVE FALLEN
064400* THROUGH TO THE A000 DEFAULT (SEE THE 90-02-08 FIX BELOW).
064500* FIXED 90-02-08 RVH - MUST EXCLUDE OS-SLOW HERE OR A006 STEALS
064600* CASES THAT SHOULD FALL THROUGH TO THE A000 DEFAULT (HD-0301)
064700     IF WS-PERIPH-FAIL = 'Y' AND WS-OS-SLOW = 'N'
064800         MOVE 'A006' TO DIAG-CODE
064900         MOVE SPACES TO DIAG-TEXT
065000         STRING 'PERIPHERAL FAILURE; TRY ANOTHER USB PORT; IF '
065100                'WIRELESS, CHECK BATTERIES/RECEIVER.'
065200                DELIMITED BY SIZE INTO DIAG-TEXT
065300         GO TO 300-EXIT.
065400
065500* A000 - THE DEFAULT.  REACHED ONLY WHEN NONE OF THE SIX
065600* NAMED CONDITIONS ABOVE MATCHED THIS REQUEST'S SYMPTOM SET.
065700     MOVE 'A000' TO DIAG-CODE.
065800     MOVE SPACES TO DIAG-TEXT.
065900     STRING 'COULD NOT DETERMINE THE FAULT; A PROFESSIONAL '
066000            'TECHNICAL REVIEW IS RECOMMENDED.'
066100            DELIMITED BY SIZE INTO DIAG-TEXT.
066200 300-EXIT.
066300     EXIT.
066400
066500******************************************************************
066600* 400-RUN-ENGINE-B - HANDS THE DECODED SYMPTOM FLAGS TO THE
066700* PCDWGHT SUBPROGRAM AND RECEIVES BACK THE WINNING DIAGNOSIS
066800* CODE AND TEXT DIRECTLY INTO THE OUTPUT RECORD FIELDS.  ALL
066900* OF THE SCORING, TIE-BREAK, AND THRESHOLD LOGIC LIVES IN
067000* PCDWGHT SO IT NEVER HAS TO BE MAINTAINED IN TWO PLACES.
067100******************************************************************
067200* ADDED 89-04-03 MKO - CALLS OUT TO PCDWGHT RATHER THAN CARRYING
067300* A SECOND COPY OF THE WEIGHT TABLE IN THIS PROGRAM (HD-0288)
067400 400-RUN-ENGINE-B.
067500     MOVE '400-RUN-ENGINE-B' TO PARA-NAME.
067600     CALL 'PCDWGHT' USING WS-SYMPTOM-FLAGS, DIAG-CODE, DIAG-TEXT.
067700 400-EXIT.
067800     EXIT.
067900
068000* 250-INVALID-ENGINE - THE REQUEST'S ENGINE CODE WAS NEITHER
068100* '1' NOR '2'.  A DIAGNOSIS RECORD IS STILL WRITTEN, CARRYING
068200* THE ERRC CODE, SO THE HELP DESK CAN SEE EXACTLY WHICH
068300* REQUEST IDS CAME IN WITH A BAD ENGINE CODE.
068400 250-INVALID-ENGINE.
068500     MOVE '250-INVALID-ENGINE' TO PARA-NAME.
068600     MOVE 'ERRC' TO DIAG-CODE.
068700     MOVE SPACES TO DIAG-TEXT.
068800     STRING 'INVALID ENGINE CODE ON REQUEST - MUST BE 1 OR 2.'
068900            DELIMITED BY SIZE INTO DIAG-TEXT.
069000 250-EXIT.
069100     EXIT.
069200
069300* 700-WRITE-DIAGNOSIS - ONE WRITE PER REQUEST, REGARDLESS OF
069400* WHICH ENGINE (OR THE INVALID-ENGINE PATH) BUILT THE RECORD.
069500* NO FILE-STATUS CHECK IS MADE HERE - A WRITE FAILURE ON A
069600* QSAM OUTPUT FILE OF THIS SIZE IS TREATED AS A JCL/DASD-
069700* SPACE PROBLEM FOR THE OPERATOR TO CATCH FROM THE SYSTEM
069800* ABEND, NOT SOMETHING THIS PROGRAM RECOVERS FROM.
069900 700-WRITE-DIAGNOSIS.
070000     WRITE PCD-DIAGNOSIS-REC.
070100 700-EXIT.
070200     EXIT.
070300
070400* 950-ACCUM-DIAG-COUNT - SEARCHES DIAG-COUNT-TABLE FOR THE
070500* DIAGNOSIS CODE JUST WRITTEN AND BUMPS ITS COUNTER.  A CODE
070600* NOT FOUND IN THE TABLE (WHICH SHOULD NEVER HAPPEN SINCE
070700* EVERY POSSIBLE OUTPUT CODE HAS A ROW) IS LOGGED TO THE
070800* CONSOLE RATHER THAN ABENDING THE JOB - A MISSING CONTROL
070900* TOTAL IS A REPORTING DEFECT, NOT A REASON TO STOP THE RUN.
071000 950-ACCUM-DIAG-COUNT.
071100     SET DCT-IDX TO 1.
071200     SEARCH DCT-ENTRY
071300         AT END
071400             DISPLAY 'UNKNOWN DIAGNOSIS CODE ' DIAG-CODE
071500         WHEN DCT-CODE (DCT-IDX) = DIAG-CODE
071600             ADD 1 TO DCT-COUNT (DCT-IDX)
071700     END-SEARCH.
071800 950-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200* 990-WRITE-SUMMARY - PRINTS THE RUN-SUMMARY REPORT: A TITLE
072300* LINE, THE RUN DATE, A RULE LINE, THE FIVE CONTROL TOTALS
072400* (REQUESTS READ, EACH ENGINE, AND INVALID-ENGINE-CODE
072500* COUNT), A "DIAGNOSIS COUNTS" HEADING, ONE LINE PER
072600* DIAGNOSIS CODE WITH A NON-ZERO COUNT (VIA 995, IN
072700* ASCENDING CODE ORDER SINCE THE TABLE WAS BUILT THAT WAY),
072800* A CLOSING RULE LINE, AND AN "END OF RUN" TRAILER.
072900******************************************************************
073000 990-WRITE-SUMMARY.
073100     MOVE '990-WRITE-SUMMARY' TO PARA-NAME.
073200
073300     MOVE SPACES TO PCD-RPT-LINE.
073400     MOVE 'PC DIAGNOSTIC EXPERT SYSTEM - RUN SUMMARY'
073500                                  TO RPT-TITLE-TEXT.
073600     WRITE PCD-RPT-LINE.
073700
073800* RUN-DATE HEADING - REASSEMBLED FROM THE THREE TWO-DIGIT
073900* PARTS OF WS-DATE-FIELDS-ALT AS MM/DD/YY.
074000     MOVE SPACES TO PCD-RPT-LINE.
074100     STRING 'RUN DATE: ' DELIMITED BY SIZE
074200            WS-CURR-MM DELIMITED BY SIZE
074300            '/' DELIMITED BY SIZE
074400            WS-CURR-DD DELIMITED BY SIZE
074500            '/' DELIMITED BY SIZE
074600            WS-CURR-YY DELIMITED BY SIZE
074700            INTO RPT-TITLE-TEXT.
074800     WRITE PCD-RPT-LINE.
074900
075000     MOVE SPACES TO PCD-RPT-LINE.
075100     STRING '------------------------------'
075200            '------------------------------'
075300            DELIMITED BY SIZE INTO RPT-TITLE-TEXT.
075400     WRITE PCD-RPT-LINE.
075500
075600* FIVE CONTROL-TOTAL LINES.  TOTAL-ENGINE-3 ALWAYS PRINTS
075700* ZERO IN THIS PROGRAM'S OWN SUMMARY - IT IS CARRIED HERE
075800* ONLY SO THE LABEL LINES UP WITH PCDKBASE'S SUMMARY REPORT.
075900* GRAND TOTAL - SHOULD ALWAYS EQUAL ENGINE-1 + ENGINE-2 +
076000* INVALID-ENGINE-CODE, SINCE EVERY REQUEST TAKES ONE OF
076100* THOSE THREE PATHS.
076200     MOVE SPACES TO PCD-RPT-LINE.
076300     MOVE 'REQUESTS READ            :' TO RPT-LABEL.
076400     MOVE TOTAL-REQUESTS-READ    TO RPT-VALUE-EDIT.
076500     WRITE PCD-RPT-LINE.
076600
076700* COUNT OF REQUESTS ROUTED TO THE FIXED-RULE ENGINE (300).
076800     MOVE SPACES TO PCD-RPT-LINE.
076900     MOVE '  ENGINE 1 (RULES)       :' TO RPT-LABEL.
077000     MOVE TOTAL-ENGINE-1         TO RPT-VALUE-EDIT.
077100     WRITE PCD-RPT-LINE.
077200
077300* COUNT OF REQUESTS ROUTED TO THE WEIGHTED-SCORING ENGINE
077400* (400, VIA THE CALL TO PCDWGHT).
077500     MOVE SPACES TO PCD-RPT-LINE.
077600     MOVE '  ENGINE 2 (SCORING)     :' TO RPT-LABEL.
077700     MOVE TOTAL-ENGINE-2         TO RPT-VALUE-EDIT.
077800     WRITE PCD-RPT-LINE.
077900
078000* ALWAYS ZERO HERE - ENGINE 3 (THE KNOWLEDGE-BASE ENGINE)
078100* RUNS AS ITS OWN JOB STEP IN PCDKBASE AGAINST A SEPARATE
078200* INPUT FILE AND NEVER PASSES THROUGH THIS PROGRAM.
078300     MOVE SPACES TO PCD-RPT-LINE.
078400     MOVE '  ENGINE 3 (KNOWLEDGE)   :' TO RPT-LABEL.
078500     MOVE TOTAL-ENGINE-3         TO RPT-VALUE-EDIT.
078600     WRITE PCD-RPT-LINE.
078700
078800* COUNT OF REQUESTS WHOSE ENGINE CODE WAS NEITHER '1' NOR
078900* '2' - HANDLED BY 250-INVALID-ENGINE.
079000     MOVE SPACES TO PCD-RPT-LINE.
079100     MOVE '  INVALID ENGINE CODE    :' TO RPT-LABEL.
079200     MOVE TOTAL-INVALID-ENGINE   TO RPT-VALUE-EDIT.
079300     WRITE PCD-RPT-LINE.
079400
079500     MOVE SPACES TO PCD-RPT-LINE.
079600     MOVE 'DIAGNOSIS COUNTS' TO RPT-TITLE-TEXT.
079700     WRITE PCD-RPT-LINE.
079800
079900* ONE LINE PER DIAGNOSIS CODE, TABLE ORDER (ALREADY ASCENDING
080000* BY CODE), ZERO-COUNT ROWS SUPPRESSED BY 995 BELOW.
080100     PERFORM 995-WRITE-DIAG-LINE THRU 995-EXIT
080200             VARYING DCT-IDX FROM 1 BY 1
080300             UNTIL DCT-IDX > 16.
080400
080500     MOVE SPACES TO PCD-RPT-LINE.
080600     STRING '------------------------------'
080700            '------------------------------'
080800            DELIMITED BY SIZE INTO RPT-TITLE-TEXT.
080900     WRITE PCD-RPT-LINE.
081000
081100     MOVE SPACES TO PCD-RPT-LINE.
081200     MOVE 'END OF RUN' TO RPT-TITLE-TEXT.
081300     WRITE PCD-RPT-LINE.
081400 990-EXIT.
081500     EXIT.
081600
081700* 995-WRITE-DIAG-LINE - PERFORMED ONCE PER TABLE ROW BY THE
081800* VARYING LOOP ABOVE.  A ROW WHOSE COUNT IS STILL ZERO IS
081900* SKIPPED ENTIRELY (GO TO 995-EXIT) SO THE PRINTED REPORT
082000* ONLY LISTS DIAGNOSIS CODES THAT ACTUALLY OCCURRED TODAY.
082100 995-WRITE-DIAG-LINE.
082200     IF DCT-COUNT (DCT-IDX) = ZERO
082300         GO TO 995-EXIT.
082400     MOVE SPACES TO PCD-RPT-LINE.
082500     MOVE DCT-CODE (DCT-IDX)     TO RPT-DIAG-CODE.
082600     MOVE DCT-NAME (DCT-IDX)     TO RPT-DIAG-NAME.
082700     MOVE DCT-COUNT (DCT-IDX)    TO RPT-DIAG-COUNT-EDIT.
082800     WRITE PCD-RPT-LINE.
082900 995-EXIT.
083000     EXIT.
083100
083200* 800-OPEN-FILES - REQFILE INPUT, DIAGFILE AND RPTFILE OUTPUT.
083300* NO EXPLICIT FILE-STATUS TEST AFTER THE OPEN - AN OPEN
083400* FAILURE ON ANY OF THE THREE (DATASET NOT FOUND, DD
083500* MISSING FROM THE JCL) SURFACES AS A SYSTEM ABEND BEFORE
083600* CONTROL EVER RETURNS HERE.
083700 800-OPEN-FILES.
083800     MOVE '800-OPEN-FILES' TO PARA-NAME.
083900     OPEN INPUT REQFILE.
084000     OPEN OUTPUT DIAGFILE, RPTFILE.
084100 800-EXIT.
084200     EXIT.
084300
084400* 850-CLOSE-FILES - PERFORMED FROM BOTH THE NORMAL
084500* END-OF-JOB PATH (999-CLEANUP) AND THE ABEND PATH (1000-
084600* ABEND-RTN) SO FILES ARE ALWAYS PROPERLY CLOSED, EVEN WHEN
084700* THE JOB IS ABOUT TO FORCE A NON-ZERO CONDITION CODE.
084800 850-CLOSE-FILES.
084900     MOVE '850-CLOSE-FILES' TO PARA-NAME.
085000     CLOSE REQFILE, DIAGFILE, RPTFILE.
085100 850-EXIT.
085200     EXIT.
085300
085400* 900-READ-REQUEST - PRIMED ONCE IN 000-HOUSEKEEPING, THEN RE-
085500* PERFORMED AT THE BOTTOM OF EVERY MAINLINE PASS.  AT-END
085600* SETS MORE-DATA-SW TO 'N', WHICH DROPS THE MAINLINE'S
085700* PERFORM ... UNTIL LOOP.  THE GO TO 900-EXIT ON THE AT-END
085800* BRANCH IS REDUNDANT WITH THE FALL-THROUGH BUT IS THE
085900* SHOP'S USUAL HABIT ON A ONE-STATEMENT READ PARAGRAPH.
086000 900-READ-REQUEST.
086100     READ REQFILE
086200         AT END MOVE 'N' TO MORE-DATA-SW
086300         GO TO 900-EXIT
086400     END-READ.
086500 900-EXIT.
086600     EXIT.
086700
086800* 999-CLEANUP - NORMAL END-OF-JOB.  CLOSES THE FILES AND
086900* DISPLAYS THE REQUEST COUNT AND END-OF-JOB BANNER TO THE
087000* OPERATOR CONSOLE / JOB LOG.
087100 999-CLEANUP.
087200     MOVE '999-CLEANUP' TO PARA-NAME.
087300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
087400     DISPLAY '** REQUESTS READ **'.
087500     DISPLAY TOTAL-REQUESTS-READ.
087600     DISPLAY '******** NORMAL END OF JOB PCDRULES ********'.
087700 999-EXIT.
087800     EXIT.
087900
088000* 1000-ABEND-RTN - REACHED ONLY BY AN EXPLICIT GO TO (THE
088100* EMPTY-INPUT-FILE TEST IN 000-HOUSEKEEPING).  DISPLAYS THE
088200* ABEND REASON AND THE PARAGRAPH THAT WAS RUNNING, CLOSES
088300* WHATEVER FILES ARE OPEN, AND FORCES A DIVIDE-BY-ZERO SO
088400* THE JOB STEP ENDS WITH A NON-ZERO CONDITION CODE FOR THE
088500* JCL'S COND= TEST ON THE NEXT STEP.
088600 1000-ABEND-RTN.
088700     DISPLAY '*** ABEND *** ' ABEND-REASON.
088800     DISPLAY '*** ABEND *** PARAGRAPH ' PARA-NAME.
088900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089000     DISPLAY '*** ABNORMAL END - PCDRULES ***' UPON CONSOLE.
089100     DIVIDE ZERO-VAL INTO ONE-VAL.
