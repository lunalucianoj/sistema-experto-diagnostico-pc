000100******************************************************************
000200* PCDDIAG  -  DIAGNOSIS OUTPUT RECORD                            *
000300*                                                                *
000400*   WRITTEN BY BOTH PCDRULES AND PCDKBASE TO DDS0001.PCDA.       *
000500*   DIAGOUT - ONE RECORD FOR EVERY REQUEST READ, REGARDLESS      *
000600*   OF WHICH ENGINE PRODUCED IT.  DIAG-ENGINE TELLS THE          *
000700*   DOWNSTREAM HELP-DESK VIEWER WHICH ENGINE ANSWERED.           *
000800*                                                                *
000900*   87-11-02  RVH  ORIGINAL LAYOUT                               *
001000*   89-06-22  SLV  WIDENED DIAG-TEXT TO 134 BYTES SO THE         *
001100*                  KNOWLEDGE-ENGINE ADVANCED-ANALYSIS PREFIX     *
001200*                  FITS ON ONE LINE (TICKET HD-0410)             *
001300******************************************************************
001400 01  PCD-DIAGNOSIS-REC.
001500     05  DIAG-REQ-ID             PIC X(08).
001600     05  DIAG-ENGINE             PIC X(01).
001700         88  DIAG-BY-SIMPLE-RULES  VALUE '1'.
001800         88  DIAG-BY-SCORING       VALUE '2'.
001900         88  DIAG-BY-KNOWLEDGE     VALUE '3'.
002000     05  DIAG-CODE               PIC X(04).
002100     05  FILLER                  PIC X(01).
002200     05  DIAG-TEXT               PIC X(134).
