000100******************************************************************
000200* PCDABND  -  ABNORMAL-END DISPLAY RECORD                        *
000300*                                                                *
000400*   WRITTEN TO SYSOUT JUST BEFORE A DELIBERATE ABEND (SEE        *
000500*   1000-ABEND-RTN IN PCDRULES AND PCDKBASE).  KEEPS THE SAME    *
000600*   SHAPE THE SHOP HAS USED ON EVERY PRIOR APPLICATION SO THE    *
000700*   OPERATOR RUN-BOOK PROCEDURE FOR "OFF-BY-ONE / OUT OF         *
000800*   BALANCE" ABENDS DIDN'T HAVE TO CHANGE FOR THIS APPLICATION.  *
000900*                                                                *
001000*   87-11-05  RVH  ORIGINAL LAYOUT (CARRIED OVER FROM ABENDREC)  *
001100******************************************************************
001200 01  PCD-ABEND-REC.
001300     05  ABEND-REASON            PIC X(40).
001400     05  EXPECTED-VAL            PIC X(12).
001500     05  ACTUAL-VAL              PIC X(12).
001600     05  FILLER                  PIC X(66).
001700
001800* THE DELIBERATE DIVIDE-BY-ZERO BELOW IS THE SHOP'S STANDARD WAY
001900* OF FORCING A NON-ZERO CONDITION CODE OUT OF A COBOL BATCH STEP
002000* SO THE JCL COND= TEST ON THE NEXT STEP SEES THE FAILURE.
002100 77  ZERO-VAL                    PIC S9(04) COMP VALUE +0.
002200 77  ONE-VAL                     PIC S9(04) COMP VALUE +1.
