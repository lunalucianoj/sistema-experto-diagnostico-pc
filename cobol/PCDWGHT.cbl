000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PCDWGHT.
000400 AUTHOR. M. OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/03/89.
000700 DATE-COMPILED. 04/03/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          WEIGHTED-SCORING SUBPROGRAM FOR THE PC DIAGNOSTIC
001400*          RULES/SCORING BATCH (PCDRULES).  GIVEN THE SEVEN
001500*          Y/N SYMPTOM FLAGS, ACCUMULATES A SCORE FOR EACH OF
001600*          SIX CANNED DIAGNOSES AND RETURNS THE WINNER IF ITS
001700*          SCORE CLEARS THE MINIMUM-CONFIDENCE THRESHOLD.
001800*
001900*          THIS IS A PURE CALCULATION MODULE - NO FILE I/O,
002000*          CALLED ONCE PER REQUEST FROM PCDRULES 100-MAINLINE
002100*          WHEN REQ-ENGINE-CODE = '2'.
002200*
002300*          THE CALLER PASSES THE SEVEN FLAGS AND GETS BACK A
002400*          FOUR-BYTE DIAGNOSIS CODE AND A DIAGNOSIS-TEXT
002500*          STRING - IT NEVER SEES THE WEIGHT TABLE OR THE
002600*          INTERMEDIATE SCORES, WHICH LIVE ENTIRELY IN THIS
002700*          SUBPROGRAM'S WORKING-STORAGE.
002800*
002900*          OVERALL LOGIC, IN ORDER:
003000*            1. BUILD THE SIX-ROW WEIGHT TABLE (010).
003100*            2. IF NO SYMPTOM FLAG IS 'Y', SHORT-CIRCUIT TO
003200*               B00S (NO SYMPTOM SELECTED) WITHOUT SCORING.
003300*            3. OTHERWISE ACCUMULATE A SCORE PER DIAGNOSIS
003400*               ROW (100), PICK THE HIGHEST SCORE (200), AND
003500*               COMPARE IT AGAINST THE MINIMUM-CONFIDENCE
003600*               THRESHOLD (300) - BELOW THRESHOLD RETURNS
003700*               B00I (INSUFFICIENT INFORMATION), AT OR ABOVE
003800*               RETURNS THE WINNING DIAGNOSIS CODE AND TEXT.
003900*
004000******************************************************************
004100* CHANGE LOG
004200*
004300* 04-03-89  MKO  ORIGINAL SUBPROGRAM - IMPLEMENTS THE SIX-ROW
004400*                WEIGHT TABLE AND THE THRESHOLD-10 CUTOFF
004500*                SPECIFIED BY THE KNOWLEDGE TEAM (TICKET HD-0288)
004600* 08-14-89  MKO  FIXED TIE-BREAK - WAS PICKING THE LAST HIGH
004700*                SCORE INSTEAD OF THE FIRST TABLE ENTRY
004800* 02-05-91  DPK  CORRECTED B002 PERIPH-FAIL WEIGHT (WAS COL
004900*                TRANSPOSED WITH B006, TICKET HD-0349)
005000* 11-30-92  DPK  ADDED WGHT-SYMPTOM-FLAGS-ALT FOR THE "NO
005100*                SYMPTOM SELECTED" SHORT-CIRCUIT - B00S
005200* 06-19-95  DPK  RAISED WGHT-DIAG-TEXT TO 134 BYTES TO MATCH
005300*                THE WIDENED PCDDIAG OUTPUT RECORD
005400* 01-11-99  LMS  Y2K - NO DATE FIELDS IN THIS SUBPROGRAM, NO
005500*                CHANGE REQUIRED. SIGNING OFF Y2K REVIEW.
005600* 03-22-02  WTR  ADDED WGHT-ENTRY-ALT FOR THE NIGHTLY WEIGHT-
005700*                TABLE AUDIT TRACE REQUESTED BY QA (TICKET
005800*                HD-0601) - NO SCORING LOGIC CHANGED
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200* NO FILES ARE OPENED BY THIS SUBPROGRAM - SPECIAL-NAMES IS
006300* CARRIED HERE ONLY TO MATCH THE SHOP'S STANDARD SKELETON SO
006400* A MAINTAINER SEES THE SAME DIVISION SHAPE IN EVERY MODULE.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 INPUT-OUTPUT SECTION.
006900
007000 DATA DIVISION.
007100* NO FD ENTRIES - THIS SUBPROGRAM DOES NOT OPEN, READ, OR
007200* WRITE A FILE OF ITS OWN.  ALL DATA ARRIVES AND LEAVES
007300* THROUGH THE LINKAGE SECTION BELOW.
007400 FILE SECTION.
007500
007600 WORKING-STORAGE SECTION.
007700* WGHT-SYMPTOM-FLAGS - THE SEVEN Y/N SYMPTOM FLAGS COPIED IN
007800* FROM THE LINKAGE SECTION AT ENTRY.  KEPT IN WORKING-STORAGE
007900* (RATHER THAN TESTED DIRECTLY OFF THE LINKAGE ITEMS) SO THE
008000* WGHT-SYMPTOM-FLAGS-ALT REDEFINE BELOW CAN COLLAPSE ALL
008100* SEVEN INTO ONE COMPARISON STRING.
008200 01  WGHT-SYMPTOM-FLAGS.
008300     05  WGHT-NO-POWER               PIC X(01).
008400     05  WGHT-NO-VIDEO               PIC X(01).
008500     05  WGHT-OS-SLOW                PIC X(01).
008600     05  WGHT-HDD-NOISE              PIC X(01).
008700     05  WGHT-PERIPH-FAIL            PIC X(01).
008800     05  WGHT-BOOT-BEEPS             PIC X(01).
008900     05  WGHT-OS-ERRORS              PIC X(01).
009000     05  FILLER                      PIC X(01).
009100
009200* ADDED 11-30-92 DPK - QUICK "ANY SYMPTOM ACTIVE" TEST.
009300* REDEFINES THE SEVEN ONE-BYTE FLAGS ABOVE AS A SINGLE SEVEN-
009400* BYTE STRING SO THE MAINLINE CAN TEST FOR "ALL N" WITH ONE
009500* COMPARE (= 'NNNNNNN') INSTEAD OF SEVEN SEPARATE IFS.
009600 01  WGHT-SYMPTOM-FLAGS-ALT REDEFINES WGHT-SYMPTOM-FLAGS.
009700     05  WGHT-SYMPTOM-FLAGS-STR      PIC X(07).
009800
009900* WGHT-TABLE - THE SIX-ROW CANNED-DIAGNOSIS WEIGHT TABLE
010000* BUILT ONCE PER CALL BY 010-BUILD-WEIGHT-TABLE.  EACH ROW
010100* CARRIES THE FOUR-BYTE DIAGNOSIS CODE, THE DIAGNOSIS TEXT
010200* RETURNED TO THE CALLER, AND SEVEN COMP WEIGHTS - ONE PER
010300* SYMPTOM FLAG, IN THE SAME ORDER AS WGHT-SYMPTOM-FLAGS.
010400 01  WGHT-TABLE.
010500     05  WGHT-ENTRY OCCURS 6 TIMES INDEXED BY WGHT-IDX.
010600         10  WGHT-CODE               PIC X(04).
010700         10  WGHT-DIAG-TEXT          PIC X(134).
010800         10  WGHT-WEIGHT OCCURS 7 TIMES
010900                                     PIC 9(02) COMP.
011000     05  FILLER                      PIC X(01).
011100
011200* ADDED 03-22-02 WTR - QA NIGHTLY WEIGHT-TABLE AUDIT TRACE.
011300* REDEFINES THE SAME STORAGE AS WGHT-TABLE SO THE NIGHTLY
011400* AUDIT JOB CAN DUMP EACH ROW'S SEVEN WEIGHTS AS ONE 14-BYTE
011500* DISPLAY STRING (TWO DIGITS PER WEIGHT) WITHOUT UNSTRINGING
011600* THE OCCURS-7 COMP TABLE ITSELF.
011700 01  WGHT-ENTRY-ALT REDEFINES WGHT-TABLE.
011800     05  WGHT-AUDIT-ROW OCCURS 6 TIMES INDEXED BY WGHT-AUD-IDX.
011900         10  WGHT-AUDIT-CODE         PIC X(04).
012000         10  WGHT-AUDIT-TEXT         PIC X(134).
012100         10  WGHT-AUDIT-WEIGHTS      PIC X(14).
012200
012300* NOT LOGICALLY MEANINGFUL - KEEPS THE REDEFINE FOOTPRINT
012400* CONSISTENT WITH THE REST OF THE APPLICATION'S COPYBOOKS,
012500* WHICH ALL CARRY A REDEFINE OF THE SEVEN-BYTE FLAG GROUP.
012600 01  WGHT-CODE-PARTS REDEFINES WGHT-SYMPTOM-FLAGS.
012700     05  FILLER                      PIC X(07).
012800
012900* WGHT-SCORE-TABLE - ONE ACCUMULATOR PER DIAGNOSIS ROW,
013000* SUBSCRIPTED IN PARALLEL WITH WGHT-TABLE.  ZEROED AT ENTRY
013100* TO THE PROCEDURE DIVISION, THEN BUILT UP BY
013200* 100-ACCUMULATE-SCORES BEFORE 200-SELECT-WINNER SEARCHES IT.
013300 01  WGHT-SCORE-TABLE.
013400     05  WGHT-SCORE OCCURS 6 TIMES INDEXED BY WGHT-SC-IDX
013500                                     PIC S9(04) COMP.
013600     05  FILLER                      PIC X(01).
013700
013800* WGHT-WORK-FIELDS - SCRATCH FIELDS USED BY 200-SELECT-WINNER
013900* AND 300-APPLY-THRESHOLD.  WGHT-MIN-CONFIDENCE IS THE
014000* KNOWLEDGE TEAM'S THRESHOLD-10 CUTOFF (TICKET HD-0288) - A
014100* WINNING SCORE BELOW THIS VALUE IS TREATED AS "NOT ENOUGH
014200* INFORMATION" RATHER THAN A CONFIDENT DIAGNOSIS.
014300 01  WGHT-WORK-FIELDS.
014400     05  WGHT-BEST-SCORE             PIC S9(04) COMP.
014500     05  WGHT-BEST-IDX               PIC 9(02) COMP.
014600     05  WGHT-MIN-CONFIDENCE         PIC S9(04) COMP VALUE +10.
014700     05  FILLER                      PIC X(01).
014800
014900* LINKAGE SECTION - THE SEVEN SYMPTOM FLAGS COME IN, THE
015000* FOUR-BYTE DIAGNOSIS CODE AND 134-BYTE DIAGNOSIS TEXT GO
015100* OUT.  NO FILLER IS CARRIED HERE - PADDING A LINKAGE ITEM
015200* WOULD CHANGE THE BYTE COUNT THE CALLER PASSES ON THE CALL
015300* STATEMENT AND BREAK THE INTERFACE CONTRACT WITH PCDRULES.
015400 LINKAGE SECTION.
015500 01  LK-WGHT-SYMPTOM-FLAGS.
015600     05  LK-NO-POWER                 PIC X(01).
015700     05  LK-NO-VIDEO                 PIC X(01).
015800     05  LK-OS-SLOW                  PIC X(01).
015900     05  LK-HDD-NOISE                PIC X(01).
016000     05  LK-PERIPH-FAIL              PIC X(01).
016100     05  LK-BOOT-BEEPS               PIC X(01).
016200     05  LK-OS-ERRORS                PIC X(01).
016300 01  LK-OUT-CODE                     PIC X(04).
016400 01  LK-OUT-TEXT                     PIC X(134).
016500
016600* ENTRY POINT.  PCDRULES CALLS THIS SUBPROGRAM ONCE PER
016700* REQUEST WITH THE THREE LINKAGE ITEMS ABOVE.  THE FIRST
016800* SEVEN MOVES COPY THE CALLER'S FLAGS INTO WORKING-STORAGE
016900* SO THE REST OF THE LOGIC NEVER TOUCHES THE LINKAGE ITEMS
017000* DIRECTLY (SAME HABIT AS THE COPYBOOK-TO-WORKING-STORAGE
017100* MOVES IN THE FILE-DRIVEN PROGRAMS).
017200 PROCEDURE DIVISION USING LK-WGHT-SYMPTOM-FLAGS,
017300                           LK-OUT-CODE, LK-OUT-TEXT.
017400     MOVE LK-NO-POWER    TO WGHT-NO-POWER.
017500     MOVE LK-NO-VIDEO    TO WGHT-NO-VIDEO.
017600     MOVE LK-OS-SLOW     TO WGHT-OS-SLOW.
017700     MOVE LK-HDD-NOISE   TO WGHT-HDD-NOISE.
017800     MOVE LK-PERIPH-FAIL TO WGHT-PERIPH-FAIL.
017900     MOVE LK-BOOT-BEEPS  TO WGHT-BOOT-BEEPS.
018000     MOVE LK-OS-ERRORS   TO WGHT-OS-ERRORS.
018100* REBUILD THE WEIGHT TABLE ON EVERY CALL - THE SUBPROGRAM IS
018200* RE-CALLED FOR EVERY REQUEST AND THIS SHOP DOES NOT RELY ON
018300* WORKING-STORAGE SURVIVING BETWEEN CALLS FOR TABLE DATA.
018400     PERFORM 010-BUILD-WEIGHT-TABLE THRU 010-EXIT.
018500     MOVE ZERO TO WGHT-SCORE (1) WGHT-SCORE (2) WGHT-SCORE (3)
018600                  WGHT-SCORE (4) WGHT-SCORE (5) WGHT-SCORE (6).
018700
018800* IF ALL SEVEN FLAGS ARE 'N', SKIP THE SCORING ENGINE ENTIRELY
018900* AND RETURN B00S - THERE IS NOTHING TO WEIGH WHEN NO SYMPTOM
019000* WAS SELECTED.  OTHERWISE RUN THE FULL SCORE/SELECT/THRESHOLD
019100* SEQUENCE.
019200     IF WGHT-SYMPTOM-FLAGS-STR = 'NNNNNNN'
019300         MOVE 'B00S' TO LK-OUT-CODE
019400         MOVE SPACES TO LK-OUT-TEXT
019500         STRING 'PLEASE SELECT AT LEAST ONE SYMPTOM TO PERFORM '
019600                'THE DIAGNOSIS'
019700                DELIMITED BY SIZE INTO LK-OUT-TEXT
019800     ELSE
019900         PERFORM 100-ACCUMULATE-SCORES THRU 100-EXIT
020000                 VARYING WGHT-IDX FROM 1 BY 1
020100                 UNTIL WGHT-IDX > 6
020200         PERFORM 200-SELECT-WINNER THRU 200-EXIT
020300         PERFORM 300-APPLY-THRESHOLD THRU 300-EXIT.
020400
020500* GOBACK RATHER THAN STOP RUN - THIS IS A CALLED SUBPROGRAM,
020600* NOT A MAIN PROGRAM, SO CONTROL RETURNS TO PCDRULES RATHER
020700* THAN ENDING THE JOB STEP.
020800     GOBACK.
020900
021000******************************************************************
021100* 010-BUILD-WEIGHT-TABLE - LOADS THE SIX CANNED DIAGNOSES AND
021200* THEIR SEVEN-COLUMN WEIGHTS.  THE COLUMN ORDER IN EACH BLOCK
021300* BELOW MATCHES THE SYMPTOM-FLAG ORDER: NO-POWER, NO-VIDEO,
021400* OS-SLOW, HDD-NOISE, PERIPH-FAIL, BOOT-BEEPS, OS-ERRORS.
021500* THE WEIGHTS THEMSELVES COME FROM THE KNOWLEDGE TEAM'S
021600* ORIGINAL DESIGN NOTE (TICKET HD-0288) AND HAVE ONLY BEEN
021700* TOUCHED ONCE SINCE, TO FIX THE B002/B006 TRANSPOSITION
021800* NOTED IN THE CHANGE LOG.
021900******************************************************************
022000 010-BUILD-WEIGHT-TABLE.
022100*          CODE  DIAGNOSIS TEXT
022200*          NO-PWR NO-VID OS-SLOW HDD-NOI PERIPH BEEPS OS-ERR
022300* ROW 1 - B001 CRITICAL HARDWARE FAILURE.  DOMINATED BY THE
022400* NO-POWER AND BOOT-BEEPS COLUMNS - A DEAD BEEP CODE ALMOST
022500* ALWAYS MEANS A HARDWARE FAULT ON THIS SHOP'S FLEET.
022600     SET WGHT-IDX TO 1.
022700     MOVE 'B001' TO WGHT-CODE (WGHT-IDX).
022800     MOVE SPACES TO WGHT-DIAG-TEXT (WGHT-IDX).
022900     STRING 'CRITICAL HARDWARE FAILURE (RAM OR VIDEO); BEEP '
023000            'SEQUENCE IS AN ERROR CODE; CONSULT THE MOTHERBOARD '
023100            'MANUAL.'
023200            DELIMITED BY SIZE INTO WGHT-DIAG-TEXT (WGHT-IDX).
023300     MOVE 10 TO WGHT-WEIGHT (WGHT-IDX 1).
023400     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 2).
023500     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 3).
023600     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 4).
023700     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 5).
023800     MOVE 20 TO WGHT-WEIGHT (WGHT-IDX 6).
023900     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 7).
024000
024100* ROW 2 - B002 POWER-SUPPLY FAILURE.  NO-POWER CARRIES MOST
024200* OF THE WEIGHT; A SMALL PERIPH-FAIL CONTRIBUTION IS ALLOWED
024300* SINCE A FAILING PSU CAN ALSO STARVE USB PERIPHERALS.
024400     SET WGHT-IDX TO 2.
024500     MOVE 'B002' TO WGHT-CODE (WGHT-IDX).
024600     MOVE SPACES TO WGHT-DIAG-TEXT (WGHT-IDX).
024700     STRING 'POWER-SUPPLY FAILURE; CHECK THE POWER CABLE; IF '
024800            'CORRECT, THE PSU IS THE MOST LIKELY CAUSE.'
024900            DELIMITED BY SIZE INTO WGHT-DIAG-TEXT (WGHT-IDX).
025000     MOVE 15 TO WGHT-WEIGHT (WGHT-IDX 1).
025100     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 2).
025200     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 3).
025300     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 4).
025400     MOVE 02 TO WGHT-WEIGHT (WGHT-IDX 5).
025500     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 6).
025600     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 7).
025700
025800* ROW 3 - B003 MECHANICAL HARD-DISK FAILURE.  HDD-NOISE IS
025900* THE STRONGEST SIGNAL, WITH OS-SLOW AND OS-ERRORS AS
026000* SECONDARY EVIDENCE OF A FAILING DRIVE STRUGGLING TO READ.
026100     SET WGHT-IDX TO 3.
026200     MOVE 'B003' TO WGHT-CODE (WGHT-IDX).
026300     MOVE SPACES TO WGHT-DIAG-TEXT (WGHT-IDX).
026400     STRING 'ALERT: MECHANICAL HARD-DISK FAILURE; BACK UP DATA '
026500            'IMMEDIATELY AND REPLACE THE DISK.'
026600            DELIMITED BY SIZE INTO WGHT-DIAG-TEXT (WGHT-IDX).
026700     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 1).
026800     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 2).
026900     MOVE 08 TO WGHT-WEIGHT (WGHT-IDX 3).
027000     MOVE 25 TO WGHT-WEIGHT (WGHT-IDX 4).
027100     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 5).
027200     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 6).
027300     MOVE 05 TO WGHT-WEIGHT (WGHT-IDX 7).
027400
027500* ROW 4 - B004 SERIOUS OPERATING-SYSTEM FAILURE.  OS-SLOW
027600* AND OS-ERRORS CARRY THE WEIGHT; NO CREDIT IS GIVEN TO THE
027700* HARDWARE-FACING SYMPTOMS SINCE THIS IS A SOFTWARE CALL.
027800     SET WGHT-IDX TO 4.
027900     MOVE 'B004' TO WGHT-CODE (WGHT-IDX).
028000     MOVE SPACES TO WGHT-DIAG-TEXT (WGHT-IDX).
028100     STRING 'SERIOUS OPERATING-SYSTEM FAILURE (DRIVERS, '
028200            'UPDATES, MALWARE); CONSIDER A SYSTEM RESTORE.'
028300            DELIMITED BY SIZE INTO WGHT-DIAG-TEXT (WGHT-IDX).
028400     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 1).
028500     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 2).
028600     MOVE 10 TO WGHT-WEIGHT (WGHT-IDX 3).
028700     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 4).
028800     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 5).
028900     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 6).
029000     MOVE 15 TO WGHT-WEIGHT (WGHT-IDX 7).
029100
029200* ROW 5 - B005 VIDEO-SIGNAL PROBLEM.  ONLY THE NO-VIDEO
029300* COLUMN CARRIES ANY WEIGHT - THIS DIAGNOSIS IS DELIBERATELY
029400* NARROW SO IT DOES NOT OUTSCORE B001 WHEN BOTH NO-VIDEO AND
029500* BOOT-BEEPS ARE ACTIVE TOGETHER.
029600     SET WGHT-IDX TO 5.
029700     MOVE 'B005' TO WGHT-CODE (WGHT-IDX).
029800     MOVE SPACES TO WGHT-DIAG-TEXT (WGHT-IDX).
029900     STRING 'VIDEO-SIGNAL PROBLEM; CHECK THE MONITOR IS ON AND '
030000            'THE VIDEO CABLE FIRMLY CONNECTED AT BOTH ENDS.'
030100            DELIMITED BY SIZE INTO WGHT-DIAG-TEXT (WGHT-IDX).
030200     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 1).
030300     MOVE 15 TO WGHT-WEIGHT (WGHT-IDX 2).
030400     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 3).
030500     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 4).
030600     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 5).
030700     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 6).
030800     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 7).
030900
031000* ROW 6 - B006 PERIPHERAL FAILURE.  ONLY PERIPH-FAIL CARRIES
031100* WEIGHT HERE - THE SMALL CROSS-WEIGHT ON B002 ABOVE COVERS
031200* THE CASE WHERE A DYING PSU LOOKS LIKE A PERIPHERAL FAULT.
031300* CORRECTED 02-05-91 DPK - WAS TRANSPOSED WITH B006 (HD-0349)
031400     SET WGHT-IDX TO 6.
031500     MOVE 'B006' TO WGHT-CODE (WGHT-IDX).
031600     MOVE SPACES TO WGHT-DIAG-TEXT (WGHT-IDX).
031700     STRING 'PERIPHERAL FAILURE; TRY ANOTHER USB PORT; IF '
031800            'WIRELESS, CHECK BATTERIES/RECEIVER.'
031900            DELIMITED BY SIZE INTO WGHT-DIAG-TEXT (WGHT-IDX).
032000     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 1).
032100     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 2).
032200     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 3).
032300     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 4).
032400     MOVE 15 TO WGHT-WEIGHT (WGHT-IDX 5).
032500     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 6).
032600     MOVE 00 TO WGHT-WEIGHT (WGHT-IDX 7).
032700 010-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100* 100-ACCUMULATE-SCORES - PERFORMED ONCE PER TABLE ROW (VARYING
033200* WGHT-IDX FROM 1 TO 6 IN THE MAINLINE).  FOR EACH OF THE
033300* SEVEN SYMPTOM FLAGS THAT IS 'Y', ADDS THAT ROW'S WEIGHT FOR
033400* THE MATCHING COLUMN INTO WGHT-SCORE (WGHT-IDX).  A FLAG OF
033500* 'N' CONTRIBUTES NOTHING - THERE IS NO NEGATIVE SCORING IN
033600* THIS ENGINE, ONLY POSITIVE EVIDENCE ACCUMULATION.
033700******************************************************************
033800 100-ACCUMULATE-SCORES.
033900     IF WGHT-NO-POWER = 'Y'
034000         ADD WGHT-WEIGHT (WGHT-IDX 1) TO WGHT-SCORE (WGHT-IDX).
034100     IF WGHT-NO-VIDEO = 'Y'
034200         ADD WGHT-WEIGHT (WGHT-IDX 2) TO WGHT-SCORE (WGHT-IDX).
034300     IF WGHT-OS-SLOW = 'Y'
034400         ADD WGHT-WEIGHT (WGHT-IDX 3) TO WGHT-SCORE (WGHT-IDX).
034500     IF WGHT-HDD-NOISE = 'Y'
034600         ADD WGHT-WEIGHT (WGHT-IDX 4) TO WGHT-SCORE (WGHT-IDX).
034700     IF WGHT-PERIPH-FAIL = 'Y'
034800         ADD WGHT-WEIGHT (WGHT-IDX 5) TO WGHT-SCORE (WGHT-IDX).
034900     IF WGHT-BOOT-BEEPS = 'Y'
035000         ADD WGHT-WEIGHT (WGHT-IDX 6) TO WGHT-SCORE (WGHT-IDX).
035100     IF WGHT-OS-ERRORS = 'Y'
035200         ADD WGHT-WEIGHT (WGHT-IDX 7) TO WGHT-SCORE (WGHT-IDX).
035300 100-EXIT.
035400     EXIT.
035500
035600******************************************************************
035700* 200-SELECT-WINNER - SEARCHES THE SIX-ENTRY SCORE TABLE FOR
035800* THE HIGHEST SCORE AND REMEMBERS ITS ROW NUMBER IN
035900* WGHT-BEST-IDX.  STARTS THE "BEST SO FAR" AT ZERO/ROW 1 SO
036000* THAT EVEN AN ALL-ZERO SCORE TABLE (EVERY WEIGHT MISSED)
036100* STILL LEAVES A DEFINED WINNER FOR 300-APPLY-THRESHOLD TO
036200* REJECT ON THE CONFIDENCE TEST.
036300******************************************************************
036400* FIXED 08-14-89 MKO - STRICTLY-GREATER TEST KEEPS THE FIRST
036500* TABLE ENTRY ON A TIE, PER THE KNOWLEDGE TEAM'S SPEC
036600 200-SELECT-WINNER.
036700     MOVE ZERO TO WGHT-BEST-SCORE.
036800     MOVE 1    TO WGHT-BEST-IDX.
036900     PERFORM 210-TEST-ONE-SCORE THRU 210-EXIT
037000             VARYING WGHT-SC-IDX FROM 1 BY 1
037100             UNTIL WGHT-SC-IDX > 6.
037200 200-EXIT.
037300     EXIT.
037400
037500* 210-TEST-ONE-SCORE - THE PER-ROW COMPARE CALLED BY THE
037600* PERFORM ... VARYING ABOVE.  A STRICT ">" (NOT ">=") MEANS
037700* THE EARLIEST TABLE ROW TO REACH A GIVEN SCORE KEEPS THE
037800* WIN - LATER ROWS MUST STRICTLY EXCEED IT TO TAKE OVER.
037900 210-TEST-ONE-SCORE.
038000     IF WGHT-SCORE (WGHT-SC-IDX) > WGHT-BEST-SCORE
038100         MOVE WGHT-SCORE (WGHT-SC-IDX) TO WGHT-BEST-SCORE
038200         SET  WGHT-BEST-IDX TO WGHT-SC-IDX.
038300 210-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700* 300-APPLY-THRESHOLD - THE LAST STEP BEFORE RETURN.  COMPARES
038800* THE WINNING SCORE AGAINST WGHT-MIN-CONFIDENCE (THE
038900* THRESHOLD-10 CUTOFF).  A SCORE BELOW THRESHOLD IS TREATED
039000* AS TOO WEAK TO NAME A DIAGNOSIS AND RETURNS B00I INSTEAD;
039100* A SCORE AT OR ABOVE THRESHOLD RETURNS THE WINNING ROW'S
039200* CODE AND DIAGNOSIS TEXT UNCHANGED.
039300******************************************************************
039400 300-APPLY-THRESHOLD.
039500     IF WGHT-BEST-SCORE < WGHT-MIN-CONFIDENCE
039600         MOVE 'B00I' TO LK-OUT-CODE
039700         MOVE SPACES TO LK-OUT-TEXT
039800         STRING 'INFORMATION INSUFFICIENT FOR A PRECISE '
039900                'DIAGNOSIS; PROVIDE MORE SYMPTOMS'
040000                DELIMITED BY SIZE INTO LK-OUT-TEXT
040100     ELSE
040200         SET  WGHT-IDX TO WGHT-BEST-IDX
040300         MOVE WGHT-CODE (WGHT-IDX)      TO LK-OUT-CODE
040400         MOVE WGHT-DIAG-TEXT (WGHT-IDX) TO LK-OUT-TEXT.
040500 300-EXIT.
040600     EXIT.
