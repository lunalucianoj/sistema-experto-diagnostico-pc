000100******************************************************************
000200* PCDRPTL  -  RUN-SUMMARY REPORT LINE, 80 COLUMNS                *
000300*                                                                *
000400*   ONE 80-BYTE PRINT LINE.  THREE VIEWS ARE REDEFINED OVER      *
000500*   THE SAME STORAGE DEPENDING ON WHAT 990-WRITE-SUMMARY IS      *
000600*   BUILDING AT THE TIME - A PLAIN TITLE/RULE LINE, A CONTROL-   *
000700*   TOTAL LINE (REQUESTS READ, PER-ENGINE COUNTS), OR A          *
000800*   PER-DIAGNOSIS-CODE COUNT LINE.  SHARED BY PCDRULES AND       *
000900*   PCDKBASE SO THE TWO DRIVERS PRINT AN IDENTICAL REPORT.       *
001000*                                                                *
001100*   87-11-05  RVH  ORIGINAL LAYOUT                               *
001200******************************************************************
001300 01  PCD-RPT-LINE.
001400     05  RPT-LABEL               PIC X(26).
001500     05  FILLER                  PIC X(03).
001600     05  RPT-VALUE-EDIT          PIC ZZZ9.
001700     05  FILLER                  PIC X(47).
001800
001900 01  PCD-RPT-DIAG-LINE REDEFINES PCD-RPT-LINE.
002000     05  FILLER                  PIC X(02).
002100     05  RPT-DIAG-CODE           PIC X(04).
002200     05  FILLER                  PIC X(02).
002300     05  RPT-DIAG-NAME           PIC X(30).
002400     05  FILLER                  PIC X(03).
002500     05  RPT-DIAG-COUNT-EDIT     PIC ZZZ9.
002600     05  FILLER                  PIC X(35).
002700
002800 01  PCD-RPT-TITLE-LINE REDEFINES PCD-RPT-LINE.
002900     05  RPT-TITLE-TEXT          PIC X(80).
