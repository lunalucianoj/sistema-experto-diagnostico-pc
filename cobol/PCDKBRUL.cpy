000100******************************************************************
000200* PCDKBRUL  -  KNOWLEDGE-BASE RULE RECORD                        *
000300*                                                                *
000400*   ONE RECORD PER INFERENCE RULE.  EACH RULE CARRIES UP TO      *
000500*   FOUR CONDITIONS; UNUSED CONDITION SLOTS ARE LEFT BLANK.      *
000600*   A CONDITION'S FIRST BYTE IS THE NEGATION FLAG ('N' = THE     *
000700*   FACT MUST BE ABSENT, SPACE = THE FACT MUST BE PRESENT).      *
000800*   LOADED BY PCDKBASE 060-LOAD-RULES-TABLE AND CROSS-CHECKED    *
000900*   AGAINST PCD-KB-FACT-TABLE BEFORE ANY KBREQ IS PROCESSED.     *
001000*                                                                *
001100*   88-03-09  RVH  ORIGINAL LAYOUT                               *
001200*   93-09-14  MKO  RAISED RULE-COND OCCURRENCES FROM 3 TO 4      *
001300*                  PER THE KNOWLEDGE-TEAM'S RULE EXPANSION       *
001400*                  (TICKET HD-0512)                              *
001500******************************************************************
001600 01  PCD-KB-RULE-REC.
001700     05  RULE-ID                 PIC 9(03).
001800     05  RULE-COND-COUNT         PIC 9(01).
001900     05  RULE-COND OCCURS 4 TIMES.
002000         10  RULE-COND-NEG-FLAG  PIC X(01).
002100             88  RULE-COND-IS-NOT  VALUE 'N'.
002200         10  RULE-COND-FACT-ID   PIC X(32).
002300     05  RULE-DIAG-TEXT          PIC X(60).
