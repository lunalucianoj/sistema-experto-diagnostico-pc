000100******************************************************************
000200* PCDKBREQ  -  KNOWLEDGE-ENGINE DIAGNOSTIC REQUEST RECORD        *
000300*                                                                *
000400*   ONE RECORD PER MACHINE ROUTED TO THE KNOWLEDGE ENGINE.       *
000500*   KBR-SYM-ID CARRIES THE ACTIVE FACT-IDS THE CUSTOMER          *
000600*   SELECTED (0 TO 5 OF THEM); UNUSED SLOTS ARE BLANK.           *
000700*                                                                *
000800*   88-03-09  RVH  ORIGINAL LAYOUT FOR DDS0001.PCDA.KBREQIN      *
000900******************************************************************
001000 01  PCD-KBREQ-REC.
001100     05  KBR-ID                  PIC X(08).
001200     05  KBR-SYM-COUNT           PIC 9(01).
001300     05  KBR-SYM-ID OCCURS 5 TIMES
001400                                 PIC X(32).
001500     05  FILLER                  PIC X(03).
