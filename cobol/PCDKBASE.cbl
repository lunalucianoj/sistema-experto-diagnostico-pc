000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PCDKBASE.
000400 AUTHOR. R. VANHOUTEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/09/88.
000700 DATE-COMPILED. 03/09/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM RUNS THE HELP-DESK PC-DIAGNOSTIC INTAKE
001400*          FILE THROUGH THE THIRD DIAGNOSTIC ENGINE - THE DATA-
001500*          DRIVEN KNOWLEDGE-BASE ENGINE.  UNLIKE PCDRULES, WHICH
001600*          CARRIES ITS RULES IN THE PROCEDURE DIVISION, THIS
001700*          PROGRAM LOADS ITS RULES FROM THREE KNOWLEDGE-BASE
001800*          FILES MAINTAINED BY THE HELP DESK KNOWLEDGE TEAM, SO
001900*          THEY CAN ADD OR CHANGE DIAGNOSTIC RULES WITHOUT A
002000*          RECOMPILE.
002100*
002200*          THE PROGRAM VALIDATES THE KNOWLEDGE BASE BEFORE IT
002300*          PROCESSES A SINGLE REQUEST - IF A RULE OR A SINGLE-
002400*          SYMPTOM ENTRY REFERS TO A SYMPTOM ID NOT IN THE FACTS
002500*          FILE, THE RUN IS ABENDED SO THE BAD KNOWLEDGE-BASE
002600*          UPDATE DOES NOT SILENTLY PRODUCE WRONG DIAGNOSES.
002700*
002800*          READER'S MAP OF THE PARAGRAPHS BELOW, TOP TO BOTTOM -
002900*          THE PARAGRAPHS ARE NOT IN A STRAIGHT NUMERIC RUN
003000*          BECAUSE THIS PROGRAM GREW BY ADDITION OVER 18 YEARS;
003100*          EACH ADD-ON PICKED THE NEXT FREE NUMBER IN ITS OWN
003200*          FAMILY RATHER THAN RENUMBERING THE WHOLE PROGRAM.
003300*
003400*          000-HOUSEKEEPING     - OPENING DISPLAY, GETS THE RUN
003500*                                 DATE, ZEROES THE COUNTERS, THEN
003600*                                 DRIVES THE THREE KB LOAD STEPS,
003700*                                 THE KB VALIDATION STEP, OPENS
003800*                                 THE FILES AND PRIMES THE READ.
003900*          010/015              - BUILDS DIAG-COUNT-TABLE (THE
004000*                                 FOUR DIAGNOSIS CODES THIS
004100*                                 ENGINE CAN HAND BACK) IN
004200*                                 ASCENDING-CODE ORDER AND ZEROES
004300*                                 EACH ROW'S RUNNING COUNT.
004400*          050/055/056          - LOADS THE FACTS FILE INTO
004500*                                 WS-KB-FACT-TABLE.
004600*          060/065/066/067      - LOADS THE RULES FILE INTO
004700*                                 WS-KB-RULE-TABLE, ONE TABLE ROW
004800*                                 PER RULE RECORD, UP TO FOUR
004900*                                 CONDITIONS EACH.
005000*          070/075/076          - LOADS THE SINGLE-SYMPTOM
005100*                                 SUGGESTION FILE INTO
005200*                                 WS-KB-SINGLE-TABLE.
005300*          080/085/086/090/095  - CROSS-CHECKS EVERY RULE
005400*                                 CONDITION AND EVERY SINGLE-
005500*                                 SYMPTOM ENTRY AGAINST THE FACTS
005600*                                 TABLE.  A REFERENCE TO A
005700*                                 SYMPTOM ID NOT ON FILE ABENDS
005800*                                 THE RUN BEFORE ANY REQUEST IS
005900*                                 TOUCHED.
006000*          100-MAINLINE         - ONE REQUEST PER PASS: DECODE
006100*                                 THE SYMPTOM SET, THEN TRY THE
006200*                                 RULE MATCH, THEN THE SINGLE-
006300*                                 SYMPTOM FALLBACK, THEN THE
006400*                                 ADVANCED-ANALYSIS FALLBACK,
006500*                                 WHICHEVER FIRES FIRST WINS.
006600*          200/205              - COPIES THE SYMPTOM ID LIST OFF
006700*                                 THE REQUEST RECORD INTO THE
006800*                                 WORKING ACTIVE-SYMPTOM SET.
006900*          210                  - NO SYMPTOM WAS SELECTED AT ALL
007000*                                 - SHORT-CIRCUITS STRAIGHT TO
007100*                                 DIAGNOSIS CODE C00S.
007200*          300/310/320/330      - FINDS THE BEST-MATCHING RULE:
007300*                                 HIGHEST POSITIVE-CONDITION
007400*                                 MATCH COUNT, TIE-BROKEN BY
007500*                                 TOTAL CONDITION COUNT, ACCEPTED
007600*                                 ONLY IF IT COVERS EVERY ACTIVE
007700*                                 SYMPTOM.
007800*          097/098              - TESTS WHETHER A GIVEN SYMPTOM
007900*                                 ID IS A MEMBER OF THE ACTIVE
008000*                                 SYMPTOM SET.  SHARED BY THE
008100*                                 RULE-MATCHING LOGIC AND THE
008200*                                 ADVANCED-ANALYSIS FLAG LOGIC.
008300*          400/410              - ONE-SYMPTOM FALLBACK - LOOKS
008400*                                 THE LONE ACTIVE SYMPTOM UP IN
008500*                                 THE SINGLE-SYMPTOM TABLE.
008600*          500/600              - SIX-BRANCH ADVANCED-ANALYSIS
008700*                                 FALLBACK FOR WHATEVER NO RULE
008800*                                 AND NO SINGLE-SYMPTOM ENTRY
008900*                                 COVERS.
009000*          700                  - WRITES THE DIAGNOSIS RECORD.
009100*          950                  - BUMPS THE RUN-SUMMARY COUNT
009200*                                 FOR THE DIAGNOSIS CODE JUST
009300*                                 PRODUCED.
009400*          990/995              - WRITES THE END-OF-JOB SUMMARY
009500*                                 REPORT.
009600*          800/850/900          - FILE OPEN, CLOSE, AND REQUEST
009700*                                 READ UTILITY PARAGRAPHS.
009800*          999                  - NORMAL END-OF-JOB HOUSEKEEPING.
009900*          1000-ABEND-RTN       - FORCES A SYSTEM ABEND ON A BAD
010000*                                 KNOWLEDGE-BASE UPDATE OR AN
010100*                                 EMPTY REQUEST FILE, SO THE JOB
010200*                                 STEP CONDITION CODE SHOWS THE
010300*                                 FAILURE INSTEAD OF LETTING A
010400*                                 BAD RUN LOOK LIKE A CLEAN ONE.
010500*
010600*          KNOWN LIMITATIONS - CARRIED FORWARD FROM THE ORIGINAL
010700*          DESIGN NOTE (TICKET HD-0225) AND NEVER REVISITED:
010800*          THE RULE TABLE HOLDS AT MOST 40 RULES AND THE FACTS
010900*          TABLE AT MOST 60 SYMPTOM IDS (RAISED FROM THE
011000*          ORIGINAL SIZES BY TICKET HD-0689 IN 2004); A LARGER
011100*          KNOWLEDGE-BASE EXPORT FROM THE HELP DESK TOOL WILL
011200*          OVERFLOW THE OCCURS TABLE WITH NO WARNING OTHER THAN
011300*          A POSSIBLE STORAGE VIOLATION ABEND.  THE ADVANCED-
011400*          ANALYSIS BRANCH TABLE IN PARAGRAPH 500 IS HARD-CODED
011500*          IN THE PROCEDURE DIVISION, NOT DATA-DRIVEN LIKE THE
011600*          REST OF THIS PROGRAM - THE KNOWLEDGE TEAM HAS ASKED
011700*          FOR THIS TO MOVE INTO A FOURTH KB FILE BUT THAT WORK
011800*          HAS NOT BEEN SCHEDULED.
011900*
012000******************************************************************
012100
012200         INPUT FILE              -   DDS0001.PCDA.KBFACT
012300
012400         INPUT FILE              -   DDS0001.PCDA.KBRULE
012500
012600         INPUT FILE              -   DDS0001.PCDA.KBSNGL
012700
012800         INPUT FILE              -   DDS0001.PCDA.KBREQIN
012900
013000         OUTPUT FILE PRODUCED    -   DDS0001.PCDA.DIAGOUT
013100
013200         REPORT FILE PRODUCED    -   DDS0001.PCDA.PCDRPT
013300
013400         DUMP FILE               -   SYSOUT
013500
013600******************************************************************
013700* CHANGE LOG
013800*
013900* 88-03-09  RVH  ORIGINAL PROGRAM - LOADS THE FACTS AND RULES
014000*                FILES, VALIDATES THEM AGAINST EACH OTHER, THEN
014100*                MATCHES THE BEST RULE FOR EACH REQUEST, PER THE
014200*                KNOWLEDGE TEAM'S DESIGN NOTE (TICKET HD-0225)
014300* 88-07-14  RVH  ADDED THE COVERAGE CHECK - A RULE THAT ONLY
014400*                PARTLY EXPLAINS THE REPORTED SYMPTOMS IS NO
014500*                LONGER ACCEPTED AS A MATCH (TICKET HD-0233)
014600* 89-02-02  SLV  ADDED THE SINGLE-SYMPTOM SUGGESTION TABLE AND
014700*                ITS LOAD/FALLBACK LOGIC FOR ONE-SYMPTOM REQUESTS
014800*                THAT NO RULE COVERS (TICKET HD-0270)
014900* 89-06-22  SLV  WIDENED DIAG-TEXT TO 134 BYTES ON PCDDIAG SO THE
015000*                ADVANCED-ANALYSIS PREFIX FITS ON ONE RECORD -
015100*                SAME CHANGE MADE IN PCDRULES (TICKET HD-0410)
015200* 90-05-15  MKO  ADDED THE SIX-BRANCH ADVANCED-ANALYSIS FALLBACK
015300*                FOR REQUESTS NO RULE OR SINGLE-SYMPTOM ENTRY
015400*                COVERS, PER THE KNOWLEDGE TEAM'S BRANCH TABLE
015500*                (TICKET HD-0334)
015600* 93-09-14  MKO  RAISED RULE-COND OCCURRENCES FROM 3 TO 4 TO
015700*                MATCH THE PCDKBRUL LAYOUT CHANGE (TICKET HD-0512)
015800* 95-06-19  DPK  WIDENED WORKING-STORAGE TEXT FIELDS TO MATCH THE
015900*                134-BYTE PCDDIAG LAYOUT (TICKET HD-0398)
016000* 98-09-14  LMS  Y2K IMPACT REVIEW - WS-CURR-DATE IS DISPLAY ONLY,
016100*                NEVER COMPARED OR ARITHMETIC'D. NO CHANGE
016200*                REQUIRED. SIGNING OFF Y2K REVIEW.
016300* 99-01-11  LMS  RAN THE SHOP'S STANDARD 4-DIGIT-YEAR CENTURY
016400*                WINDOW SCAN AGAINST THIS PROGRAM PER THE Y2K
016500*                PROJECT PLAN - NO DATE FIELDS FOUND, CLOSED
016600* 01-03-07  WTR  ADDED THE FACT AND RULE TABLE AUDIT-TRACE
016700*                REDEFINES FOR THE NIGHTLY QA JOB, SAME PATTERN
016800*                AS PCDRULES AND PCDWGHT (TICKET HD-0601)
016900* 04-11-03  WTR  RAISED THE FACT AND RULE TABLE SIZES (60 AND 40
017000*                ENTRIES) AFTER THE KNOWLEDGE TEAM ADDED NEW
017100*                SYMPTOM CATEGORIES (TICKET HD-0689)
017200* 06-02-14  PXR  DIAG-COUNT-TABLE WAS LOADED WITH C00S FIRST,
017300*                PRINTING THE RUN SUMMARY OUT OF ASCENDING-CODE
017400*                ORDER.  RESEQUENCED TO C001/C002/C003/C00S TO
017500*                MATCH THE STANDARD SET IN PCDRULES (TICKET
017600*                HD-0716)
017700******************************************************************
017800
017900* THE ENVIRONMENT DIVISION BELOW NAMES THE PRINTER CHANNEL, THE
018000* RERUN SWITCH, AND THE SHOP'S STANDARD YES/NO CLASS TEST, THEN
018100* ASSIGNS EACH SEQUENTIAL FILE TO ITS JCL DDNAME.  NONE OF THESE
018200* FILES ARE VSAM OR DATABASE FILES - THE KNOWLEDGE BASE LIVES IN
018300* THREE FLAT FILES MAINTAINED BY THE HELP DESK KNOWLEDGE TEAM'S
018400* OWN MAINTENANCE TOOL, NOT BY THIS JOB.
018500 ENVIRONMENT DIVISION.
018600 CONFIGURATION SECTION.
018700 SOURCE-COMPUTER. IBM-390.
018800 OBJECT-COMPUTER. IBM-390.
018900 SPECIAL-NAMES.
019000* C01 DRIVES THE CARRIAGE-CONTROL SKIP-TO-CHANNEL-1 ON PCDRPT
019100* SO EACH RUN'S SUMMARY STARTS AT THE TOP OF A FRESH PAGE.
019200     C01 IS TOP-OF-FORM
019300* UPSI-0 IS THE OPERATOR'S RERUN SWITCH, SET IN THE JCL EXEC
019400* CARD FOR A RERUN AFTER A PRIOR ABEND.  THIS PROGRAM DOES NOT
019500* CURRENTLY TEST PCD-KB-RERUN-MODE, BUT THE SWITCH IS DECLARED
019600* HERE SO A FUTURE CHECKPOINT/RESTART ENHANCEMENT HAS IT READY.
019700     UPSI-0 IS PCD-KB-RUN-SWITCH ON PCD-KB-RERUN-MODE
019800                              OFF PCD-KB-NORMAL-MODE
019900* THE SHOP'S STANDARD YES/NO CLASS TEST, USED WHEREVER A
020000* ONE-BYTE FLAG IS EXPECTED TO HOLD ONLY 'Y' OR 'N'.
020100     CLASS PCD-YES-NO-CLASS IS 'Y' 'N'.
020200
020300 INPUT-OUTPUT SECTION.
020400 FILE-CONTROL.
020500* KBFACTS IS THE MASTER LIST OF EVERY SYMPTOM ID THE HELP DESK
020600* KNOWS ABOUT.  IT IS THE "DICTIONARY" AGAINST WHICH THE RULES
020700* FILE AND THE SINGLE-SYMPTOM FILE ARE VALIDATED BELOW.
020800     SELECT KBFACTS
020900     ASSIGN TO UT-S-KBFACT
021000       ORGANIZATION IS SEQUENTIAL
021100       ACCESS MODE IS SEQUENTIAL
021200       FILE STATUS IS OFCODE.
021300
021400* KBRULES IS THE KNOWLEDGE TEAM'S RULE BASE - EACH RECORD IS A
021500* DIAGNOSIS TIED TO UP TO FOUR SYMPTOM CONDITIONS, EACH EITHER
021600* A PLAIN OR A NEGATED TEST.
021700     SELECT KBRULES
021800     ASSIGN TO UT-S-KBRULE
021900       ORGANIZATION IS SEQUENTIAL
022000       ACCESS MODE IS SEQUENTIAL
022100       FILE STATUS IS OFCODE.
022200
022300* KBSNGL IS THE FALLBACK TABLE OF CANNED SUGGESTIONS FOR A
022400* REQUEST THAT REPORTS EXACTLY ONE SYMPTOM AND MATCHES NO RULE.
022500     SELECT KBSNGL
022600     ASSIGN TO UT-S-KBSNGL
022700       ORGANIZATION IS SEQUENTIAL
022800       ACCESS MODE IS SEQUENTIAL
022900       FILE STATUS IS OFCODE.
023000
023100* KBREQFILE IS THE HELP-DESK INTAKE FILE - ONE RECORD PER
023200* TICKET, EACH CARRYING UP TO FIVE SELECTED SYMPTOM IDS.
023300     SELECT KBREQFILE
023400     ASSIGN TO UT-S-KBREQIN
023500       ORGANIZATION IS SEQUENTIAL
023600       ACCESS MODE IS SEQUENTIAL
023700       FILE STATUS IS OFCODE.
023800
023900* DIAGFILE IS THIS ENGINE'S OUTPUT - ONE DIAGNOSIS RECORD PER
024000* REQUEST, SAME SHAPE AS THE OTHER TWO ENGINES' OUTPUT SO A
024100* DOWNSTREAM JOB CAN MERGE ALL THREE ENGINES' RESULTS.
024200     SELECT DIAGFILE
024300     ASSIGN TO UT-S-DIAGOUT
024400       ORGANIZATION IS SEQUENTIAL
024500       ACCESS MODE IS SEQUENTIAL
024600       FILE STATUS IS OFCODE.
024700
024800* RPTFILE IS THE PRINTED RUN-SUMMARY REPORT.
024900     SELECT RPTFILE
025000     ASSIGN TO UT-S-PCDRPT
025100       ORGANIZATION IS SEQUENTIAL
025200       ACCESS MODE IS SEQUENTIAL
025300       FILE STATUS IS OFCODE.
025400
025500 DATA DIVISION.
025600 FILE SECTION.
025700
025800* KBFACTS RECORD - ONE 80-BYTE ROW PER KNOWN SYMPTOM ID.  LAID
025900* OUT IN COPYBOOK PCDKBFCT SO PCDRULES AND ANY FUTURE ENGINE
026000* CAN SHARE THE SAME LAYOUT.
026100 FD  KBFACTS
026200     RECORDING MODE IS F
026300     LABEL RECORDS ARE STANDARD
026400     RECORD CONTAINS 80 CHARACTERS
026500     BLOCK CONTAINS 0 RECORDS
026600     DATA RECORD IS PCD-KB-FACT-REC.
026700 COPY PCDKBFCT.
026800* FIELDS USED OUT OF PCDKBFCT -
026900*   FACT-ID          THE SYMPTOM ID KEY, E.G. 'SISTEMA_LENTO'
027000*   FACT-CATEGORY    GROUPING USED BY THE HELP DESK'S OWN
027100*                    MAINTENANCE SCREENS, NOT TESTED HERE
027200*   FACT-QUESTION    THE INTAKE-SCREEN QUESTION TEXT, ALSO NOT
027300*                    TESTED BY THIS PROGRAM - CARRIED THROUGH
027400*                    SOLELY SO THE TABLE HOLDS THE FULL RECORD
027500
027600* KBRULES RECORD - ONE 196-BYTE ROW PER RULE, UP TO FOUR
027700* CONDITIONS AND ONE DIAGNOSIS TEXT.  LAYOUT IN PCDKBRUL.
027800 FD  KBRULES
027900     RECORDING MODE IS F
028000     LABEL RECORDS ARE STANDARD
028100     RECORD CONTAINS 196 CHARACTERS
028200     BLOCK CONTAINS 0 RECORDS
028300     DATA RECORD IS PCD-KB-RULE-REC.
028400 COPY PCDKBRUL.
028500* FIELDS USED OUT OF PCDKBRUL -
028600*   RULE-ID              THE RULE'S NUMBER, DISPLAYED IN ABEND
028700*                        MESSAGES WHEN A CONDITION FAILS
028800*                        VALIDATION
028900*   RULE-COND-COUNT      HOW MANY OF THE FOUR CONDITION SLOTS
029000*                        BELOW ARE ACTUALLY IN USE
029100*   RULE-COND-NEG-FLAG   'N' MEANS THIS CONDITION IS NEGATED -
029200*                        THE SYMPTOM MUST BE ABSENT, NOT PRESENT
029300*   RULE-COND-FACT-ID    THE SYMPTOM ID THIS CONDITION TESTS
029400*   RULE-DIAG-TEXT       THE DIAGNOSIS TEXT RETURNED WHEN THIS
029500*                        RULE IS THE BEST MATCH
029600
029700* KBSNGL RECORD - ONE 92-BYTE ROW PER SINGLE-SYMPTOM CANNED
029800* SUGGESTION.  LAYOUT IN PCDKBSGL.
029900 FD  KBSNGL
030000     RECORDING MODE IS F
030100     LABEL RECORDS ARE STANDARD
030200     RECORD CONTAINS 92 CHARACTERS
030300     BLOCK CONTAINS 0 RECORDS
030400     DATA RECORD IS PCD-KB-SINGLE-REC.
030500 COPY PCDKBSGL.
030600* FIELDS USED OUT OF PCDKBSGL -
030700*   SGL-FACT-ID       THE ONE SYMPTOM ID THIS ENTRY COVERS
030800*   SGL-DIAG-TEXT     THE CANNED DIAGNOSIS TEXT FOR THAT SYMPTOM
030900
031000* KBREQFILE RECORD - THE HELP-DESK INTAKE TICKET.  LAYOUT IN
031100* PCDKBREQ.
031200 FD  KBREQFILE
031300     RECORDING MODE IS F
031400     LABEL RECORDS ARE STANDARD
031500     RECORD CONTAINS 172 CHARACTERS
031600     BLOCK CONTAINS 0 RECORDS
031700     DATA RECORD IS PCD-KBREQ-REC.
031800 COPY PCDKBREQ.
031900* FIELDS USED OUT OF PCDKBREQ -
032000*   KBR-ID            THE TICKET ID, CARRIED STRAIGHT ACROSS TO
032100*                     DIAG-REQ-ID ON THE OUTPUT RECORD
032200*   KBR-SYM-COUNT     HOW MANY OF THE FIVE SYMPTOM-ID SLOTS ARE
032300*                     ACTUALLY FILLED IN ON THIS REQUEST
032400*   KBR-SYM-ID        THE SELECTED SYMPTOM IDS THEMSELVES
032500
032600* DIAGFILE RECORD - THE OUTPUT DIAGNOSIS, SAME 148-BYTE SHAPE
032700* PCDRULES AND PCDWGHT'S CALLER PRODUCE, LAID OUT IN PCDDIAG.
032800 FD  DIAGFILE
032900     RECORDING MODE IS F
033000     LABEL RECORDS ARE STANDARD
033100     RECORD CONTAINS 148 CHARACTERS
033200     BLOCK CONTAINS 0 RECORDS
033300     DATA RECORD IS PCD-DIAGNOSIS-REC.
033400 COPY PCDDIAG.
033500* FIELDS USED OUT OF PCDDIAG -
033600*   DIAG-REQ-ID       MOVED IN FROM KBR-ID SO THE OUTPUT RECORD
033700*                     TRACES BACK TO ITS SOURCE TICKET
033800*   DIAG-ENGINE       ALWAYS SET TO '3' - THIS IS ENGINE THREE
033900*   DIAG-CODE         C001/C002/C003/C00S, SET BY WHICHEVER
034000*                     PARAGRAPH BELOW PRODUCES THE ANSWER
034100*   DIAG-TEXT         THE FREE-TEXT DIAGNOSIS OR SUGGESTION
034200
034300* RPTFILE RECORD - THE PRINTED SUMMARY LINE, 80 BYTES, LAYOUT
034400* IN PCDRPTL, SAME REPORT LINE SHAPE USED BY THE OTHER ENGINES.
034500 FD  RPTFILE
034600     RECORDING MODE IS F
034700     LABEL RECORDS ARE STANDARD
034800     RECORD CONTAINS 80 CHARACTERS
034900     BLOCK CONTAINS 0 RECORDS
035000     DATA RECORD IS PCD-RPT-LINE.
035100 COPY PCDRPTL.
035200* FIELDS USED OUT OF PCDRPTL -
035300*   RPT-TITLE-TEXT       HOLDS TITLE, DATE, AND RULE LINES
035400*   RPT-LABEL            HOLDS THE FIXED CAPTION ON A COUNT LINE
035500*   RPT-VALUE-EDIT       HOLDS THE EDITED NUMERIC VALUE
035600*   RPT-DIAG-CODE        HOLDS THE 4-CHAR CODE ON A DIAGNOSIS-
035700*                        COUNT DETAIL LINE
035800*   RPT-DIAG-NAME        HOLDS THE PLAIN-ENGLISH NAME FOR THAT
035900*                        CODE
036000*   RPT-DIAG-COUNT-EDIT  HOLDS THE EDITED COUNT FOR THAT CODE
036100
036200* ----------------------------------------------------------- *
036300* MAP OF WORKING-STORAGE - IN THE ORDER THE GROUPS APPEAR
036400* BELOW:
036500*   FILE-STATUS-CODES        THE SHARED I-O STATUS FIELD
036600*   FLAGS-AND-SWITCHES       END-OF-FILE AND FOUND SWITCHES
036700*   WS-KB-FACT-TABLE         THE LOADED FACTS (SYMPTOM IDS)
036800*   WS-KB-FACT-TABLE-ALT     QA AUDIT-TRACE REDEFINES OF SAME
036900*   WS-KB-RULE-TABLE         THE LOADED RULES
037000*   WS-KB-RULE-TABLE-ALT     QA AUDIT-TRACE REDEFINES OF SAME
037100*   WS-KB-SINGLE-TABLE       THE LOADED SINGLE-SYMPTOM ENTRIES
037200*   WS-ACTIVE-SYMPTOM-SET    THE CURRENT REQUEST'S SYMPTOM SET
037300*   WS-DATE-FIELDS           TODAY'S DATE FOR THE REPORT HEADER
037400*   WS-DATE-FIELDS-ALT       BROKEN-OUT MM/DD/YY REDEFINES
037500*   WS-ADV-ANALYSIS-FLAGS    THE TEN NAMED-SYMPTOM FLAGS TESTED
037600*                            BY THE ADVANCED-ANALYSIS BRANCHES
037700*   WS-ADV-SUGGESTION-AREA   HOLDS THE CHOSEN ADVANCED SUGGESTION
037800*   WS-SEARCH-FIELDS         WORK FIELDS FOR THE FACT-TABLE AND
037900*                            ACTIVE-SET LOOKUP PARAGRAPHS
038000*   WS-MATCH-WORK-FIELDS     WORK FIELDS FOR THE RULE-MATCHING
038100*                            SCAN
038200*   DIAG-COUNT-TABLE         THE FOUR CODE/NAME/COUNT ROWS FOR
038300*                            THE RUN-SUMMARY REPORT
038400*   COUNTERS-AND-ACCUMULATORS TOTAL REQUESTS AND ENGINE-3 COUNT
038500*   WS-RPT-NAME-HOLD         UNUSED SCRATCH 77-LEVEL, CARRIED
038600*                            FORWARD FROM THE ORIGINAL PROGRAM
038700*   MISC-WS-FLDS             PARA-NAME, USED BY THE ABEND
038800*                            ROUTINE TO SHOW WHERE THE RUN DIED
038900* ----------------------------------------------------------- *
039000 WORKING-STORAGE SECTION.
039100
039200* OFCODE HOLDS THE TWO-BYTE FILE STATUS RETURNED BY WHICHEVER
039300* FILE OPERATION LAST RAN.  THIS PROGRAM DOES NOT TEST OFCODE
039400* AFTER EVERY READ (THE AT END CLAUSE HANDLES END-OF-FILE ON
039500* ITS OWN), BUT THE FIELD IS DECLARED HERE PER SHOP STANDARD
039600* SO A DUMP SHOWS THE LAST STATUS IF ONE IS EVER NEEDED.
039700 01  FILE-STATUS-CODES.
039800     05  OFCODE                  PIC X(02).
039900         88  CODE-WRITE            VALUE SPACES.
040000     05  FILLER                  PIC X(01).
040100
040200* ONE END-OF-FILE SWITCH PER INPUT FILE, PLUS THE FOUND
040300* SWITCHES SET BY THE RULE-MATCH AND SINGLE-SYMPTOM FALLBACK
040400* PARAGRAPHS.  MORE-DATA-SW DRIVES THE MAINLINE'S PERFORM UNTIL.
040500 01  FLAGS-AND-SWITCHES.
040600     05  MORE-DATA-SW            PIC X(01) VALUE 'Y'.
040700         88  NO-MORE-DATA          VALUE 'N'.
040800     05  WS-FACT-EOF-SW          PIC X(01) VALUE 'N'.
040900         88  WS-FACT-EOF           VALUE 'Y'.
041000     05  WS-RULE-EOF-SW          PIC X(01) VALUE 'N'.
041100         88  WS-RULE-EOF           VALUE 'Y'.
041200     05  WS-SGL-EOF-SW           PIC X(01) VALUE 'N'.
041300         88  WS-SGL-EOF            VALUE 'Y'.
041400     05  WS-BEST-FOUND-SW        PIC X(01).
041500         88  WS-BEST-FOUND         VALUE 'Y'.
041600     05  WS-RULE-SATISFIED-SW    PIC X(01).
041700         88  WS-RULE-SATISFIED     VALUE 'Y'.
041800     05  WS-SINGLE-FOUND-SW      PIC X(01).
041900         88  WS-SINGLE-FOUND       VALUE 'Y'.
042000     05  FILLER                  PIC X(01).
042100
042200* ADDED 88-03-09 RVH - HOLDS EVERY SYMPTOM FACT LOADED FROM
042300* DDS0001.PCDA.KBFACT SO 095-FIND-FACT CAN LOOK ONE UP BY ID.
042400* WS-FACT-COUNT IS THE HIGH-WATER SUBSCRIPT; THE SEARCH IN
042500* 095-FIND-FACT RUNS OVER THE WHOLE 60-ENTRY TABLE REGARDLESS,
042600* SO ENTRIES BEYOND WS-FACT-COUNT MUST STAY SPACE-FILLED FOR
042700* THE SEARCH TO STOP CLEANLY AT END.
042800 01  WS-KB-FACT-TABLE.
042900     05  WS-FACT-COUNT           PIC 9(04) COMP.
043000     05  WS-FACT-ENTRY OCCURS 60 TIMES INDEXED BY WS-FACT-IDX.
043100         10  WS-FACT-ID          PIC X(30).
043200         10  WS-FACT-CATEGORY    PIC X(20).
043300         10  WS-FACT-QUESTION    PIC X(30).
043400     05  FILLER                  PIC X(01).
043500
043600* ADDED 01-03-07 WTR - NIGHTLY QA AUDIT TRACE OVER THE FACT
043700* TABLE, SAME PATTERN AS PCDRULES/PCDWGHT (TICKET HD-0601).
043800* THE QA JOB DUMPS THIS REDEFINES TO SYSOUT SO IT CAN SPOT-
043900* CHECK THAT THE ID AND THE REST OF THE ROW MOVED TOGETHER.
044000 01  WS-KB-FACT-TABLE-ALT REDEFINES WS-KB-FACT-TABLE.
044100     05  FILLER                  PIC X(04).
044200     05  WS-FACT-AUDIT-ROW OCCURS 60 TIMES.
044300         10  WS-FACT-AUDIT-ID    PIC X(30).
044400         10  WS-FACT-AUDIT-REST  PIC X(50).
044500
044600* ADDED 88-03-09 RVH - HOLDS EVERY RULE LOADED FROM
044700* DDS0001.PCDA.KBRULE - EACH ROW IS THE SAME SHAPE AS THE
044800* KBRULE RECORD ITSELF SO THE LOAD LOOP IS A STRAIGHT MOVE.
044900* WS-RULE-COND OCCURS 4 TIMES SINCE THE 93-09-14 LAYOUT CHANGE
045000* (TICKET HD-0512); A RULE CAN USE FEWER, IN WHICH CASE
045100* WS-RULE-COND-COUNT SAYS HOW MANY OF THE FOUR ARE LIVE.
045200 01  WS-KB-RULE-TABLE.
045300     05  WS-RULE-COUNT           PIC 9(04) COMP.
045400     05  WS-RULE-ENTRY OCCURS 40 TIMES INDEXED BY WS-RULE-IDX.
045500         10  WS-RULE-ID          PIC 9(03).
045600         10  WS-RULE-COND-COUNT  PIC 9(01).
045700         10  WS-RULE-COND OCCURS 4 TIMES.
045800             15  WS-RULE-COND-NEG-FLAG PIC X(01).
045900                 88  WS-COND-IS-NOT    VALUE 'N'.
046000             15  WS-RULE-COND-FACT-ID  PIC X(32).
046100         10  WS-RULE-DIAG-TEXT   PIC X(60).
046200     05  FILLER                  PIC X(01).
046300
046400* ADDED 01-03-07 WTR - NIGHTLY QA AUDIT TRACE OVER THE RULE
046500* TABLE (TICKET HD-0601).  SAME PURPOSE AS THE FACT-TABLE
046600* REDEFINES ABOVE - LETS THE QA JOB WALK THE TABLE BY ROW
046700* WITHOUT KNOWING THE FULL CONDITION-ARRAY LAYOUT.
046800 01  WS-KB-RULE-TABLE-ALT REDEFINES WS-KB-RULE-TABLE.
046900     05  FILLER                  PIC X(04).
047000     05  WS-RULE-AUDIT-ROW OCCURS 40 TIMES.
047100         10  WS-RULE-AUDIT-ID    PIC 9(03).
047200         10  WS-RULE-AUDIT-REST  PIC X(193).
047300
047400* ADDED 89-02-02 SLV - HOLDS THE SINGLE-SYMPTOM SUGGESTIONS
047500* LOADED FROM DDS0001.PCDA.KBSNGL (TICKET HD-0270).  USED ONLY
047600* WHEN A REQUEST HAS EXACTLY ONE ACTIVE SYMPTOM AND NO RULE
047700* MATCHED IT.
047800 01  WS-KB-SINGLE-TABLE.
047900     05  WS-SINGLE-COUNT         PIC 9(04) COMP.
048000     05  WS-SINGLE-ENTRY OCCURS 30 TIMES INDEXED BY WS-SGL-IDX.
048100         10  WS-SGL-FACT-ID      PIC X(32).
048200         10  WS-SGL-DIAG-TEXT    PIC X(60).
048300     05  FILLER                  PIC X(01).
048400
048500* ADDED 88-03-09 RVH - THE ACTIVE-SYMPTOM SET S FOR THE
048600* REQUEST CURRENTLY BEING SCORED, COPIED OUT OF KBR-SYM-ID.
048700* REBUILT AT THE TOP OF EVERY PASS THROUGH 100-MAINLINE BY
048800* 200-DECODE-SYMPTOM-SET - NOTHING CARRIES OVER BETWEEN
048900* REQUESTS.
049000 01  WS-ACTIVE-SYMPTOM-SET.
049100     05  WS-ACTIVE-SYM-COUNT     PIC 9(01).
049200     05  WS-ACTIVE-SYM-ENTRY OCCURS 5 TIMES INDEXED BY WS-ACT-IDX.
049300         10  WS-ACTIVE-SYM-ID    PIC X(32).
049400     05  FILLER                  PIC X(01).
049500
049600* TODAY'S DATE, ACCEPTED FROM THE SYSTEM CLOCK ONCE AT THE TOP
049700* OF THE RUN AND PRINTED ON THE SUMMARY REPORT HEADING.
049800 01  WS-DATE-FIELDS.
049900     05  WS-CURR-DATE            PIC 9(06).
050000     05  FILLER                  PIC X(01).
050100
050200* ADDED 88-03-09 RVH - BROKEN OUT FOR THE HEADING LINE ON PCDRPT.
050300* WS-CURR-DATE COMES BACK FROM THE SYSTEM AS YYMMDD; THIS
050400* REDEFINES SPLITS IT INTO THE THREE PIECES THE HEADING BUILDS
050500* BACK UP AS MM/DD/YY.
050600 01  WS-DATE-FIELDS-ALT REDEFINES WS-DATE-FIELDS.
050700     05  WS-CURR-YY              PIC 9(02).
050800     05  WS-CURR-MM              PIC 9(02).
050900     05  WS-CURR-DD              PIC 9(02).
051000
051100* ADDED 90-05-15 MKO - THE TEN NAMED SYMPTOMS THE ADVANCED-
051200* ANALYSIS FALLBACK BRANCHES TEST FOR (TICKET HD-0334).  SET
051300* ONCE PER REQUEST BY 600-SET-ADV-FLAGS, THEN TESTED BY THE
051400* SIX IF-CONDITIONS IN 500-ADVANCED-ANALYSIS.  THE LAST THREE
051500* FLAGS (HDD NOISE, OVERHEATING, EXCESSIVE ADS) HAVE NO 88-
051600* LEVEL BECAUSE THE BRANCH LOGIC TESTS THEM WITH A DIRECT
051700* NOT = 'Y' COMPARE INSTEAD OF A CONDITION NAME - CARRIED
051800* FORWARD FROM THE ORIGINAL 1990 CODING, NEVER MADE CONSISTENT
051900* WITH THE OTHER SEVEN.
052000 01  WS-ADV-ANALYSIS-FLAGS.
052100     05  WS-SYM-SISTEMA-LENTO       PIC X(01).
052200         88  SYM-SISTEMA-LENTO        VALUE 'Y'.
052300     05  WS-SYM-NO-CONECTA-WIFI     PIC X(01).
052400         88  SYM-NO-CONECTA-WIFI      VALUE 'Y'.
052500     05  WS-SYM-WIFI-SIN-INTERNET   PIC X(01).
052600         88  SYM-WIFI-SIN-INTERNET    VALUE 'Y'.
052700     05  WS-SYM-PROGRAMAS-CIERRAN   PIC X(01).
052800         88  SYM-PROGRAMAS-CIERRAN    VALUE 'Y'.
052900     05  WS-SYM-MENSAJES-ERROR      PIC X(01).
053000         88  SYM-MENSAJES-ERROR       VALUE 'Y'.
053100     05  WS-SYM-PANTALLA-AZUL       PIC X(01).
053200         88  SYM-PANTALLA-AZUL        VALUE 'Y'.
053300     05  WS-SYM-IMAGEN-CONGELADA    PIC X(01).
053400         88  SYM-IMAGEN-CONGELADA     VALUE 'Y'.
053500     05  WS-SYM-RUIDOS-HDD          PIC X(01).
053600     05  WS-SYM-SOBRECALENT         PIC X(01).
053700     05  WS-SYM-PUBLICIDAD-EXCESIVA PIC X(01).
053800     05  FILLER                     PIC X(01).
053900
054000* HOLDS THE CHOSEN ADVANCED-ANALYSIS SUGGESTION TEXT UNTIL
054100* 500-BUILD-TEXT PREFIXES IT AND MOVES IT TO DIAG-TEXT.
054200 01  WS-ADV-SUGGESTION-AREA.
054300     05  WS-ADV-SUGGESTION          PIC X(86).
054400     05  FILLER                     PIC X(01).
054500
054600* WORK FIELDS SHARED BY 095-FIND-FACT (KB VALIDATION) AND
054700* 097-TEST-IN-ACTIVE-SET (RULE MATCHING AND ADVANCED-ANALYSIS
054800* FLAG SETTING) - BOTH ARE "IS THIS ID IN THAT TABLE" LOOKUPS
054900* AGAINST DIFFERENT TABLES, SO THEY SHARE THE SAME TEST-ID
055000* WORK FIELD RATHER THAN EACH DECLARING ITS OWN.
055100 01  WS-SEARCH-FIELDS.
055200     05  WS-TEST-FACT-ID         PIC X(32).
055300     05  WS-FACT-FOUND-SW        PIC X(01).
055400         88  WS-FACT-FOUND         VALUE 'Y'.
055500     05  WS-FACT-IN-SET-SW       PIC X(01).
055600         88  WS-FACT-IN-SET        VALUE 'Y'.
055700     05  FILLER                  PIC X(01).
055800
055900* WORK FIELDS FOR THE BEST-RULE SCAN IN 300-MATCH-BEST-RULE
056000* AND 310-TEST-ONE-RULE.  WS-BEST-POS-COUNT/WS-BEST-COND-COUNT
056100* HOLD THE RUNNING BEST SCORE SO FAR; WS-POS-MATCH-COUNT IS
056200* THE CANDIDATE RULE'S OWN SCORE, RESET AT THE TOP OF EACH
056300* RULE TESTED.
056400 01  WS-MATCH-WORK-FIELDS.
056500     05  WS-BEST-RULE-IDX        PIC 9(04) COMP.
056600     05  WS-BEST-POS-COUNT       PIC 9(01) COMP.
056700     05  WS-BEST-COND-COUNT      PIC 9(01) COMP.
056800     05  WS-POS-MATCH-COUNT      PIC 9(01) COMP.
056900     05  WS-SGL-MATCH-IDX        PIC 9(04) COMP.
057000     05  WS-C-IDX                PIC 9(01) COMP.
057100     05  WS-K-IDX                PIC 9(01) COMP.
057200     05  FILLER                  PIC X(01).
057300
057400* ADDED 88-07-14 RVH - THE FOUR DIAGNOSIS CODES THIS ENGINE
057500* CAN PRODUCE, BUILT IN ASCENDING CODE ORDER (SEE THE 06-02-14
057600* PXR CHANGE-LOG ENTRY ABOVE - THIS TABLE WAS ONCE LOADED WITH
057700* C00S FIRST, WHICH PUT THE SUMMARY REPORT OUT OF SEQUENCE).
057800* DCT-COUNT IS BUMPED BY 950-ACCUM-DIAG-COUNT EVERY TIME A
057900* DIAGNOSIS RECORD IS WRITTEN, AND PRINTED BY 995-WRITE-DIAG-
058000* LINE AT END OF JOB.
058100 01  DIAG-COUNT-TABLE.
058200     05  DCT-ENTRY OCCURS 4 TIMES INDEXED BY DCT-IDX.
058300         10  DCT-CODE            PIC X(04).
058400         10  DCT-NAME            PIC X(30).
058500         10  DCT-COUNT           PIC 9(04) COMP.
058600     05  FILLER                  PIC X(01).
058700
058800* TOTAL-REQUESTS-READ COUNTS EVERY REQUEST THIS RUN READ;
058900* TOTAL-ENGINE-3 COUNTS EVERY REQUEST THIS ENGINE PRODUCED A
059000* DIAGNOSIS FOR - THE TWO SHOULD ALWAYS MATCH SINCE EVERY
059100* REQUEST FALLS THROUGH TO SOME ANSWER (EVEN IF ONLY C00S OR
059200* THE GENERIC ADVANCED-ANALYSIS CATCH-ALL), BUT BOTH ARE KEPT
059300* SEPARATELY IN CASE A FUTURE CHANGE ADDS A SKIP PATH.
059400 01  COUNTERS-AND-ACCUMULATORS.
059500     05  TOTAL-REQUESTS-READ     PIC 9(04) COMP.
059600     05  TOTAL-ENGINE-3          PIC 9(04) COMP.
059700     05  FILLER                  PIC X(01).
059800
059900* SCRATCH 77-LEVEL CARRIED FORWARD FROM THE ORIGINAL PROGRAM.
060000* NOT REFERENCED BY THE CURRENT PROCEDURE DIVISION, BUT LEFT
060100* DECLARED RATHER THAN REMOVED SINCE THE SHOP'S CONVENTION IS
060200* NOT TO PULL STORAGE THAT ANOTHER MAINTAINER MIGHT STILL BE
060300* RELYING ON FOR A DUMP FORMAT OR A DEBUG COMPILE.
060400 77  WS-RPT-NAME-HOLD            PIC X(30).
060500
060600* PARA-NAME IS SET AT THE TOP OF EVERY MAJOR PARAGRAPH SOLELY
060700* SO 1000-ABEND-RTN CAN DISPLAY WHERE THE RUN WAS WHEN IT
060800* DIED - THE SAME "BREADCRUMB" PATTERN USED IN PCDRULES AND
060900* PCDWGHT.
061000 01  MISC-WS-FLDS.
061100     05  PARA-NAME               PIC X(20).
061200     05  FILLER                  PIC X(01).
061300
061400* SHARED ABEND-REASON FIELD AND THE ZERO-VAL/ONE-VAL PAIR USED
061500* TO FORCE A DIVIDE-BY-ZERO ABEND IN 1000-ABEND-RTN BELOW.
061600 COPY PCDABND.
061700
061800* MAINLINE SEQUENCE - HOUSEKEEPING (LOAD AND VALIDATE THE
061900* KNOWLEDGE BASE, OPEN THE FILES, PRIME THE READ), THEN ONE
062000* PASS OF 100-MAINLINE PER REQUEST UNTIL END OF FILE, THEN THE
062100* SUMMARY REPORT AND NORMAL CLEANUP.
062200 PROCEDURE DIVISION.
062300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
062400     PERFORM 100-MAINLINE THRU 100-EXIT
062500             UNTIL NO-MORE-DATA.
062600     PERFORM 990-WRITE-SUMMARY THRU 990-EXIT.
062700     PERFORM 999-CLEANUP THRU 999-EXIT.
062800     MOVE +0 TO RETURN-CODE.
062900     GOBACK.
063000
063100* ----------------------------------------------------------- *
063200* 000-HOUSEKEEPING - RUN-START PARAGRAPH.  DISPLAYS THE START
063300* BANNER, GETS TODAY'S DATE FOR THE REPORT HEADING, ZEROES THE
063400* RUN COUNTERS, BUILDS THE DIAGNOSIS-COUNT TABLE, LOADS AND
063500* VALIDATES THE THREE KNOWLEDGE-BASE FILES, OPENS THE
063600* REMAINING FILES, AND PRIMES THE FIRST REQUEST READ.  IF THE
063700* REQUEST FILE IS EMPTY THE RUN ABENDS HERE RATHER THAN
063800* PRODUCING A SILENT NO-OP JOB.
063900* ----------------------------------------------------------- *
064000 000-HOUSEKEEPING.
064100     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
064200     DISPLAY '******** BEGIN JOB PCDKBASE ********'.
064300     ACCEPT WS-CURR-DATE FROM DATE.
064400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
064500     PERFORM 010-INIT-DIAG-COUNT-TABLE THRU 010-EXIT.
064600     PERFORM 050-LOAD-FACTS-TABLE THRU 050-EXIT.
064700     PERFORM 060-LOAD-RULES-TABLE THRU 060-EXIT.
064800     PERFORM 070-LOAD-SINGLE-TABLE THRU 070-EXIT.
064900     PERFORM 080-VALIDATE-KB THRU 080-EXIT.
065000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
065100     PERFORM 900-READ-KBREQ THRU 900-EXIT.
065200* AN EMPTY REQUEST FILE MEANS THE UPSTREAM EXTRACT JOB FAILED
065300* OR RAN AGAINST THE WRONG DAY'S DATA - TREATED AS AN ABEND
065400* RATHER THAN A CLEAN ZERO-REQUEST RUN.
065500     IF NO-MORE-DATA
065600         MOVE 'EMPTY INPUT FILE' TO ABEND-REASON
065700         GO TO 1000-ABEND-RTN.
065800 000-EXIT.
065900     EXIT.
066000
066100* ----------------------------------------------------------- *
066200* 010-INIT-DIAG-COUNT-TABLE / 015-ZERO-ONE-COUNT - BUILDS THE
066300* FOUR-ROW DIAGNOSIS-COUNT TABLE ONCE AT THE START OF THE RUN.
066400* EACH ROW HOLDS A DIAGNOSIS CODE, ITS PLAIN-ENGLISH NAME FOR
066500* THE SUMMARY REPORT, AND A RUNNING COUNT.  THE FOUR ROWS ARE
066600* LOADED IN ASCENDING CODE ORDER SO THE END-OF-JOB SUMMARY
066700* PRINTS IN THE SAME ORDER AS THE OTHER TWO ENGINES' REPORTS.
066800* ----------------------------------------------------------- *
066900 010-INIT-DIAG-COUNT-TABLE.
067000* ROW 1 - C001 - A REQUEST WHOSE ACTIVE SYMPTOM SET WAS FULLY
067100* EXPLAINED BY THE BEST-MATCHING KNOWLEDGE-BASE RULE.
067200     SET DCT-IDX TO 1.
067300     MOVE 'C001' TO DCT-CODE (DCT-IDX).
067400     MOVE 'KNOWLEDGE-BASE RULE MATCH' TO DCT-NAME (DCT-IDX).
067500
067600* ROW 2 - C002 - A ONE-SYMPTOM REQUEST NO RULE COVERED, ANSWERED
067700* OUT OF THE SINGLE-SYMPTOM SUGGESTION TABLE INSTEAD.
067800     SET DCT-IDX TO 2.
067900     MOVE 'C002' TO DCT-CODE (DCT-IDX).
068000     MOVE 'SINGLE-SYMPTOM SUGGESTION' TO DCT-NAME (DCT-IDX).
068100
068200* ROW 3 - C003 - NEITHER A RULE NOR THE SINGLE-SYMPTOM TABLE
068300* COVERED THE REQUEST, SO THE SIX-BRANCH ADVANCED-ANALYSIS
068400* FALLBACK PRODUCED THE ANSWER.
068500     SET DCT-IDX TO 3.
068600     MOVE 'C003' TO DCT-CODE (DCT-IDX).
068700     MOVE 'ADVANCED ANALYSIS FALLBACK' TO DCT-NAME (DCT-IDX).
068800
068900* ROW 4 - C00S - THE REQUEST CARRIED NO SYMPTOM SELECTIONS AT
069000* ALL.  KEPT LAST BECAUSE 'S' SORTS ABOVE THE DIGITS IN THIS
069100* SHOP'S CODE PAGE, AND THE REPORT IS EXPECTED IN CODE ORDER,
069200* NOT IN THE ORDER THE ENGINE HAPPENS TO DECIDE THE ANSWER.
069300     SET DCT-IDX TO 4.
069400     MOVE 'C00S' TO DCT-CODE (DCT-IDX).
069500     MOVE 'NO SYMPTOM SELECTED' TO DCT-NAME (DCT-IDX).
069600
069700* ZERO EACH ROW'S RUNNING COUNT BEFORE THE FIRST REQUEST IS
069800* SCORED - WITHOUT THIS THE COMP FIELD WOULD START WITH
069900* WHATEVER GARBAGE WAS LEFT IN STORAGE FROM THE PRIOR STEP.
070000     PERFORM 015-ZERO-ONE-COUNT THRU 015-EXIT
070100             VARYING DCT-IDX FROM 1 BY 1
070200             UNTIL DCT-IDX > 4.
070300 010-EXIT.
070400     EXIT.
070500
070600 015-ZERO-ONE-COUNT.
070700     MOVE ZERO TO DCT-COUNT (DCT-IDX).
070800 015-EXIT.
070900     EXIT.
071000
071100* ----------------------------------------------------------- *
071200* 050-LOAD-FACTS-TABLE / 055-READ-ONE-FACT / 056-STORE-ONE-
071300* FACT - ADDED 88-03-09 RVH.  LOADS THE FACTS FILE INTO
071400* WS-KB-FACT-TABLE BEFORE ANY RULE IS CROSS-CHECKED OR ANY
071500* REQUEST IS READ, SINCE 095-FIND-FACT NEEDS THE WHOLE TABLE
071600* IN MEMORY TO ANSWER "IS THIS SYMPTOM ID REAL."  A STRAIGHT
071700* OPEN/READ-UNTIL-END/CLOSE LOOP, NO SORT INVOLVED - THE
071800* FACTS FILE IS ALREADY IN THE ORDER THE KNOWLEDGE TEAM'S
071900* MAINTENANCE TOOL WROTE IT.
072000* ----------------------------------------------------------- *
072100 050-LOAD-FACTS-TABLE.
072200     MOVE '050-LOAD-FACTS-TABLE' TO PARA-NAME.
072300     OPEN INPUT KBFACTS.
072400     MOVE ZERO TO WS-FACT-COUNT.
072500     MOVE 'N' TO WS-FACT-EOF-SW.
072600     PERFORM 055-READ-ONE-FACT THRU 055-EXIT.
072700     PERFORM 056-STORE-ONE-FACT THRU 056-EXIT
072800             UNTIL WS-FACT-EOF.
072900     CLOSE KBFACTS.
073000 050-EXIT.
073100     EXIT.
073200
073300 055-READ-ONE-FACT.
073400     READ KBFACTS
073500         AT END MOVE 'Y' TO WS-FACT-EOF-SW
073600     END-READ.
073700 055-EXIT.
073800     EXIT.
073900
074000* COPIES THE THREE FACT FIELDS INTO THE NEXT TABLE ROW, THEN
074100* READS AHEAD FOR THE NEXT PASS - THE READ-AHEAD PATTERN LETS
074200* THE PERFORM UNTIL WS-FACT-EOF ABOVE STOP AS SOON AS THE
074300* TRAILER RECORD IS SEEN, WITHOUT STORING A BOGUS LAST ROW.
074400 056-STORE-ONE-FACT.
074500     ADD 1 TO WS-FACT-COUNT.
074600     SET WS-FACT-IDX TO WS-FACT-COUNT.
074700     MOVE FACT-ID       TO WS-FACT-ID (WS-FACT-IDX).
074800     MOVE FACT-CATEGORY TO WS-FACT-CATEGORY (WS-FACT-IDX).
074900     MOVE FACT-QUESTION TO WS-FACT-QUESTION (WS-FACT-IDX).
075000     PERFORM 055-READ-ONE-FACT THRU 055-EXIT.
075100 056-EXIT.
075200     EXIT.
075300
075400* ----------------------------------------------------------- *
075500* 060-LOAD-RULES-TABLE / 065-READ-ONE-RULE / 066-STORE-ONE-
075600* RULE / 067-STORE-RULE-COND - ADDED 88-03-09 RVH - LOADS THE
075700* RULES FILE, ONE TABLE ROW PER RULE RECORD (TICKET HD-0225);
075800* 93-09-14 MKO RAISED THE CONDITION OCCURRENCES TO 4 (TICKET
075900* HD-0512).  SAME READ-AHEAD SHAPE AS THE FACTS LOAD ABOVE.
076000* ----------------------------------------------------------- *
076100 060-LOAD-RULES-TABLE.
076200     MOVE '060-LOAD-RULES-TABLE' TO PARA-NAME.
076300     OPEN INPUT KBRULES.
076400     MOVE ZERO TO WS-RULE-COUNT.
076500     MOVE 'N' TO WS-RULE-EOF-SW.
076600     PERFORM 065-READ-ONE-RULE THRU 065-EXIT.
076700     PERFORM 066-STORE-ONE-RULE THRU 066-EXIT
076800             UNTIL WS-RULE-EOF.
076900     CLOSE KBRULES.
077000 060-EXIT.
077100     EXIT.
077200
077300 065-READ-ONE-RULE.
077400     READ KBRULES
077500         AT END MOVE 'Y' TO WS-RULE-EOF-SW
077600     END-READ.
077700 065-EXIT.
077800     EXIT.
077900
078000* STORES THE RULE ID AND CONDITION COUNT, THEN LOOPS OVER ALL
078100* FOUR CONDITION SLOTS (EVEN THE UNUSED ONES BEYOND RULE-COND-
078200* COUNT, WHICH ARE SIMPLY COPIED AS SPACES/LOW-VALUES AND
078300* NEVER TESTED BY 310-TEST-ONE-RULE), THEN THE DIAGNOSIS TEXT.
078400 066-STORE-ONE-RULE.
078500     ADD 1 TO WS-RULE-COUNT.
078600     SET WS-RULE-IDX TO WS-RULE-COUNT.
078700     MOVE RULE-ID         TO WS-RULE-ID (WS-RULE-IDX).
078800     MOVE RULE-COND-COUNT TO WS-RULE-COND-COUNT (WS-RULE-IDX).
078900     PERFORM 067-STORE-RULE-COND THRU 067-EXIT
079000             VARYING WS-C-IDX FROM 1 BY 1 UNTIL WS-C-IDX > 4.
079100     MOVE RULE-DIAG-TEXT  TO WS-RULE-DIAG-TEXT (WS-RULE-IDX).
079200     PERFORM 065-READ-ONE-RULE THRU 065-EXIT.
079300 066-EXIT.
079400     EXIT.
079500
079600* COPIES ONE CONDITION SLOT (NEGATION FLAG AND SYMPTOM ID)
079700* FROM THE INPUT RECORD'S ARRAY INTO THE TABLE ROW'S ARRAY.
079800 067-STORE-RULE-COND.
079900     MOVE RULE-COND-NEG-FLAG (WS-C-IDX) TO
080000          WS-RULE-COND-NEG-FLAG (WS-RULE-IDX WS-C-IDX).
080100     MOVE RULE-COND-FACT-ID (WS-C-IDX) TO
080200          WS-RULE-COND-FACT-ID (WS-RULE-IDX WS-C-IDX).
080300 067-EXIT.
080400     EXIT.
080500
080600* ----------------------------------------------------------- *
080700* 070-LOAD-SINGLE-TABLE / 075-READ-ONE-SINGLE / 076-STORE-ONE-
080800* SINGLE - ADDED 89-02-02 SLV - LOADS THE SINGLE-SYMPTOM
080900* SUGGESTION TABLE (TICKET HD-0270).  SAME READ-AHEAD SHAPE
081000* AS THE OTHER TWO LOAD PARAGRAPHS ABOVE.
081100* ----------------------------------------------------------- *
081200 070-LOAD-SINGLE-TABLE.
081300     MOVE '070-LOAD-SINGLE-TABLE' TO PARA-NAME.
081400     OPEN INPUT KBSNGL.
081500     MOVE ZERO TO WS-SINGLE-COUNT.
081600     MOVE 'N' TO WS-SGL-EOF-SW.
081700     PERFORM 075-READ-ONE-SINGLE THRU 075-EXIT.
081800     PERFORM 076-STORE-ONE-SINGLE THRU 076-EXIT
081900             UNTIL WS-SGL-EOF.
082000     CLOSE KBSNGL.
082100 070-EXIT.
082200     EXIT.
082300
082400 075-READ-ONE-SINGLE.
082500     READ KBSNGL
082600         AT END MOVE 'Y' TO WS-SGL-EOF-SW
082700     END-READ.
082800 075-EXIT.
082900     EXIT.
083000
083100 076-STORE-ONE-SINGLE.
083200     ADD 1 TO WS-SINGLE-COUNT.
083300     SET WS-SGL-IDX TO WS-SINGLE-COUNT.
083400     MOVE SGL-FACT-ID   TO WS-SGL-FACT-ID (WS-SGL-IDX).
083500     MOVE SGL-DIAG-TEXT TO WS-SGL-DIAG-TEXT (WS-SGL-IDX).
083600     PERFORM 075-READ-ONE-SINGLE THRU 075-EXIT.
083700 076-EXIT.
083800     EXIT.
083900
084000* ----------------------------------------------------------- *
084100* 080-VALIDATE-KB / 085-VALIDATE-RULE-CONDS / 086-VALIDATE-
084200* ONE-COND / 090-VALIDATE-SINGLE-IDS / 095-FIND-FACT - ADDED
084300* 88-07-14 RVH.  CROSS-CHECKS THE LOADED RULES AND SINGLE-
084400* SYMPTOM TABLE AGAINST THE FACTS TABLE.  A BAD KNOWLEDGE-
084500* BASE UPDATE ABENDS THE RUN HERE, BEFORE ANY REQUEST IS
084600* PROCESSED (TICKET HD-0233) - THIS IS THE SAFETY NET THAT
084700* KEEPS A KNOWLEDGE-TEAM TYPO FROM SILENTLY PRODUCING WRONG
084800* DIAGNOSES FOR AN ENTIRE DAY'S WORTH OF TICKETS.
084900* ----------------------------------------------------------- *
085000 080-VALIDATE-KB.
085100     MOVE '080-VALIDATE-KB' TO PARA-NAME.
085200     PERFORM 085-VALIDATE-RULE-CONDS THRU 085-EXIT
085300             VARYING WS-RULE-IDX FROM 1 BY 1
085400             UNTIL WS-RULE-IDX > WS-RULE-COUNT.
085500     PERFORM 090-VALIDATE-SINGLE-IDS THRU 090-EXIT
085600             VARYING WS-SGL-IDX FROM 1 BY 1
085700             UNTIL WS-SGL-IDX > WS-SINGLE-COUNT.
085800 080-EXIT.
085900     EXIT.
086000
086100* FOR ONE RULE, CHECKS EVERY CONDITION SLOT THAT IS ACTUALLY
086200* IN USE (UP TO WS-RULE-COND-COUNT FOR THIS RULE - THE UNUSED
086300* TRAILING SLOTS ARE NOT CHECKED SINCE THEY WERE NEVER LOADED
086400* WITH A REAL SYMPTOM ID).
086500 085-VALIDATE-RULE-CONDS.
086600     PERFORM 086-VALIDATE-ONE-COND THRU 086-EXIT
086700             VARYING WS-C-IDX FROM 1 BY 1
086800             UNTIL WS-C-IDX > WS-RULE-COND-COUNT (WS-RULE-IDX).
086900 085-EXIT.
087000     EXIT.
087100
087200* LOOKS UP ONE CONDITION'S SYMPTOM ID IN THE FACTS TABLE; IF
087300* IT IS NOT THERE, BUILDS A MESSAGE NAMING THE OFFENDING RULE
087400* AND SYMPTOM ID AND FORCES AN ABEND RATHER THAN LETTING THE
087500* RULE RUN WITH AN UNRESOLVABLE CONDITION.
087600 086-VALIDATE-ONE-COND.
087700     MOVE WS-RULE-COND-FACT-ID (WS-RULE-IDX WS-C-IDX)
087800                                      TO WS-TEST-FACT-ID.
087900     PERFORM 095-FIND-FACT THRU 095-EXIT.
088000     IF NOT WS-FACT-FOUND
088100         MOVE SPACES TO ABEND-REASON
088200         STRING 'RULE ' DELIMITED BY SIZE
088300                WS-RULE-ID (WS-RULE-IDX) DELIMITED BY SIZE
088400                ' USES UNKNOWN COND ' DELIMITED BY SIZE
088500                WS-TEST-FACT-ID DELIMITED BY SIZE
088600                INTO ABEND-REASON
088700         DISPLAY ABEND-REASON
088800         GO TO 1000-ABEND-RTN.
088900 086-EXIT.
089000     EXIT.
089100
089200* SAME IDEA AS 086 ABOVE BUT FOR THE SINGLE-SYMPTOM TABLE -
089300* EVERY ENTRY'S SYMPTOM ID MUST ALSO RESOLVE AGAINST THE
089400* FACTS TABLE.
089500 090-VALIDATE-SINGLE-IDS.
089600     MOVE WS-SGL-FACT-ID (WS-SGL-IDX) TO WS-TEST-FACT-ID.
089700     PERFORM 095-FIND-FACT THRU 095-EXIT.
089800     IF NOT WS-FACT-FOUND
089900         MOVE SPACES TO ABEND-REASON
090000         STRING 'SINGLE-SYMPTOM TABLE USES UNKNOWN ID '
090100                DELIMITED BY SIZE
090200                WS-TEST-FACT-ID DELIMITED BY SIZE
090300                INTO ABEND-REASON
090400         DISPLAY ABEND-REASON
090500         GO TO 1000-ABEND-RTN.
090600 090-EXIT.
090700     EXIT.
090800
090900* SEQUENTIAL SEARCH OF THE FACTS TABLE FOR WS-TEST-FACT-ID.
091000* USED BOTH DURING KB VALIDATION (ABOVE) AND, VIA A DIFFERENT
091100* CALLING PARAGRAPH, DURING NORMAL REQUEST PROCESSING - SEE
091200* 097-TEST-IN-ACTIVE-SET BELOW FOR THE COMPANION LOOKUP
091300* AGAINST THE ACTIVE-SYMPTOM SET RATHER THAN THE FACTS TABLE.
091400 095-FIND-FACT.
091500     MOVE 'N' TO WS-FACT-FOUND-SW.
091600     SET WS-FACT-IDX TO 1.
091700     SEARCH WS-FACT-ENTRY
091800         AT END GO TO 095-EXIT
091900         WHEN WS-FACT-ID (WS-FACT-IDX) = WS-TEST-FACT-ID
092000             MOVE 'Y' TO WS-FACT-FOUND-SW
092100     END-SEARCH.
092200 095-EXIT.
092300     EXIT.
092400
092500* ----------------------------------------------------------- *
092600* 100-MAINLINE - ONE PASS PER REQUEST.  DECODES THE ACTIVE
092700* SYMPTOM SET, THEN TRIES EACH DIAGNOSIS STRATEGY IN TURN:
092800* NO SYMPTOMS SELECTED, THEN THE BEST-RULE MATCH, THEN (ONLY
092900* IF EXACTLY ONE SYMPTOM IS ACTIVE) THE SINGLE-SYMPTOM
093000* FALLBACK, THEN THE ADVANCED-ANALYSIS CATCH-ALL.  WHICHEVER
093100* STRATEGY PRODUCES AN ANSWER FIRST WINS - THE REMAINING
093200* STRATEGIES ARE SKIPPED VIA GO TO 100-CONTINUE.
093300* ----------------------------------------------------------- *
093400 100-MAINLINE.
093500     MOVE '100-MAINLINE' TO PARA-NAME.
093600     PERFORM 200-DECODE-SYMPTOM-SET THRU 200-EXIT.
093700     MOVE KBR-ID TO DIAG-REQ-ID.
093800     MOVE '3'    TO DIAG-ENGINE.
093900
094000* NO SYMPTOMS AT ALL - SKIP STRAIGHT TO THE SHORT-CIRCUIT
094100* ANSWER, NO POINT SCANNING AN EMPTY SYMPTOM SET AGAINST 40
094200* RULES.
094300     IF WS-ACTIVE-SYM-COUNT = ZERO
094400         PERFORM 210-NO-SYMPTOM-SELECTED THRU 210-EXIT
094500         GO TO 100-CONTINUE.
094600
094700* TRY THE BEST-MATCHING RULE FIRST - IT IS THE MOST SPECIFIC
094800* ANSWER THE KNOWLEDGE BASE CAN GIVE.
094900     PERFORM 300-MATCH-BEST-RULE THRU 300-EXIT.
095000     IF WS-BEST-FOUND
095100         GO TO 100-CONTINUE.
095200
095300* NO RULE COVERED THE REQUEST.  THE SINGLE-SYMPTOM FALLBACK
095400* ONLY APPLIES WHEN EXACTLY ONE SYMPTOM WAS SELECTED - WITH
095500* TWO OR MORE SYMPTOMS AND NO RULE MATCH, GO STRAIGHT TO THE
095600* ADVANCED-ANALYSIS FALLBACK.
095700     IF WS-ACTIVE-SYM-COUNT NOT = 1
095800         GO TO 100-TRY-ADVANCED.
095900
096000     PERFORM 400-SINGLE-SYMPTOM-FALLBACK THRU 400-EXIT.
096100     IF WS-SINGLE-FOUND
096200         GO TO 100-CONTINUE.
096300
096400* LAST RESORT - NEITHER A RULE NOR THE SINGLE-SYMPTOM TABLE
096500* ANSWERED THE REQUEST.
096600 100-TRY-ADVANCED.
096700     PERFORM 500-ADVANCED-ANALYSIS THRU 500-EXIT.
096800
096900* COMMON TAIL FOR EVERY STRATEGY - WRITE THE DIAGNOSIS RECORD,
097000* BUMP THE SUMMARY COUNTS, AND READ THE NEXT REQUEST.
097100 100-CONTINUE.
097200     ADD 1 TO TOTAL-ENGINE-3.
097300     PERFORM 700-WRITE-DIAGNOSIS THRU 700-EXIT.
097400     PERFORM 950-ACCUM-DIAG-COUNT THRU 950-EXIT.
097500     ADD 1 TO TOTAL-REQUESTS-READ.
097600     PERFORM 900-READ-KBREQ THRU 900-EXIT.
097700 100-EXIT.
097800     EXIT.
097900
098000* PRODUCES THE C00S ANSWER WHEN THE REQUEST CARRIED NO
098100* SYMPTOM SELECTIONS - THE TICKET WAS FILED WITHOUT ANY
098200* SYMPTOM CHECKED ON THE INTAKE SCREEN.
098300 210-NO-SYMPTOM-SELECTED.
098400     MOVE 'C00S' TO DIAG-CODE.
098500     MOVE SPACES TO DIAG-TEXT.
098600     STRING 'PLEASE SELECT AT LEAST ONE SYMPTOM TO PERFORM '
098700            'THE DIAGNOSIS.'
098800            DELIMITED BY SIZE INTO DIAG-TEXT.
098900 210-EXIT.
099000     EXIT.
099100
099200* ----------------------------------------------------------- *
099300* 200-DECODE-SYMPTOM-SET / 205-COPY-ONE-SYMPTOM - COPIES THE
099400* SYMPTOM ID LIST OFF THE CURRENT REQUEST RECORD (KBR-SYM-ID,
099500* UP TO 5 ENTRIES) INTO WS-ACTIVE-SYMPTOM-SET, WHICH THE REST
099600* OF THIS PROGRAM TREATS AS THE MATHEMATICAL SET S OF ACTIVE
099700* SYMPTOMS FOR THE REQUEST NOW BEING SCORED.
099800* ----------------------------------------------------------- *
099900 200-DECODE-SYMPTOM-SET.
100000     MOVE '200-DECODE-SYMPTOM-SET' TO PARA-NAME.
100100     MOVE KBR-SYM-COUNT TO WS-ACTIVE-SYM-COUNT.
100200     IF WS-ACTIVE-SYM-COUNT = ZERO
100300         GO TO 200-EXIT.
100400     PERFORM 205-COPY-ONE-SYMPTOM THRU 205-EXIT
100500             VARYING WS-K-IDX FROM 1 BY 1
100600             UNTIL WS-K-IDX > WS-ACTIVE-SYM-COUNT.
100700 200-EXIT.
100800     EXIT.
100900
101000 205-COPY-ONE-SYMPTOM.
101100     SET WS-ACT-IDX TO WS-K-IDX.
101200     MOVE KBR-SYM-ID (WS-K-IDX) TO WS-ACTIVE-SYM-ID (WS-ACT-IDX).
101300 205-EXIT.
101400     EXIT.
101500
101600* ----------------------------------------------------------- *
101700* 300-MATCH-BEST-RULE / 310-TEST-ONE-RULE / 320-TEST-ONE-COND
101800* / 330-SET-NEW-BEST - ADDED 88-07-14 RVH.  BEST-RULE PRIMARY
101900* KEY IS THE POSITIVE-CONDITION MATCH COUNT, TIE-BROKEN BY
102000* TOTAL CONDITION COUNT (SPECIFICITY - A RULE WITH MORE
102100* CONDITIONS THAT ALL MATCH IS A MORE PRECISE EXPLANATION
102200* THAN A SHORTER RULE WITH THE SAME MATCH COUNT).  ACCEPTED
102300* ONLY IF THE BEST RULE COVERS EVERY ACTIVE SYMPTOM - A RULE
102400* THAT ONLY PARTLY EXPLAINS THE REPORTED SYMPTOMS IS REJECTED
102500* (TICKET HD-0233).
102600* ----------------------------------------------------------- *
102700 300-MATCH-BEST-RULE.
102800     MOVE '300-MATCH-BEST-RULE' TO PARA-NAME.
102900     MOVE 'N' TO WS-BEST-FOUND-SW.
103000     MOVE ZERO TO WS-BEST-POS-COUNT.
103100     MOVE ZERO TO WS-BEST-COND-COUNT.
103200     PERFORM 310-TEST-ONE-RULE THRU 310-EXIT
103300             VARYING WS-RULE-IDX FROM 1 BY 1
103400             UNTIL WS-RULE-IDX > WS-RULE-COUNT.
103500* THE COVERAGE CHECK (TICKET HD-0233) - EVEN THE BEST RULE
103600* FOUND IS ONLY ACCEPTED IF ITS POSITIVE MATCH COUNT EQUALS
103700* THE FULL ACTIVE-SYMPTOM COUNT.  A RULE THAT EXPLAINS 2 OF 3
103800* REPORTED SYMPTOMS IS NOT A GOOD ENOUGH ANSWER AND IS
103900* REJECTED SO THE REQUEST FALLS THROUGH TO A LATER STRATEGY.
104000     IF WS-BEST-FOUND
104100         IF WS-BEST-POS-COUNT = WS-ACTIVE-SYM-COUNT
104200             MOVE 'C001' TO DIAG-CODE
104300             MOVE SPACES TO DIAG-TEXT
104400             MOVE WS-RULE-DIAG-TEXT (WS-BEST-RULE-IDX)
104500                                      TO DIAG-TEXT
104600         ELSE
104700             MOVE 'N' TO WS-BEST-FOUND-SW.
104800 300-EXIT.
104900     EXIT.
105000
105100* TESTS ONE RULE'S CONDITIONS AGAINST THE ACTIVE SYMPTOM SET,
105200* THEN, IF THE RULE IS SATISFIED AND SCORES AT LEAST AS WELL
105300* AS THE CURRENT BEST, PROMOTES IT TO NEW BEST.
105400 310-TEST-ONE-RULE.
105500     MOVE ZERO TO WS-POS-MATCH-COUNT.
105600     MOVE 'Y' TO WS-RULE-SATISFIED-SW.
105700     PERFORM 320-TEST-ONE-COND THRU 320-EXIT
105800             VARYING WS-C-IDX FROM 1 BY 1
105900             UNTIL WS-C-IDX > WS-RULE-COND-COUNT (WS-RULE-IDX).
106000
106100* A RULE WITH EVEN ONE FAILED CONDITION IS DISQUALIFIED
106200* OUTRIGHT, REGARDLESS OF HOW MANY OTHER CONDITIONS MATCHED.
106300     IF NOT WS-RULE-SATISFIED
106400         GO TO 310-EXIT.
106500
106600* SCORES LOWER THAN THE CURRENT BEST - NOT A CANDIDATE.
106700     IF WS-POS-MATCH-COUNT < WS-BEST-POS-COUNT
106800         GO TO 310-EXIT.
106900
107000* TIES THE CURRENT BEST ON POSITIVE MATCHES BUT IS NOT MORE
107100* SPECIFIC (DOES NOT HAVE MORE TOTAL CONDITIONS) - LEAVE THE
107200* EXISTING BEST IN PLACE RATHER THAN CHURN TO AN EQUALLY GOOD
107300* BUT NOT BETTER RULE.
107400     IF WS-POS-MATCH-COUNT = WS-BEST-POS-COUNT
107500       AND WS-RULE-COND-COUNT (WS-RULE-IDX)
107600             NOT > WS-BEST-COND-COUNT
107700         GO TO 310-EXIT.
107800
107900     PERFORM 330-SET-NEW-BEST THRU 330-EXIT.
108000 310-EXIT.
108100     EXIT.
108200
108300* TESTS ONE CONDITION OF THE RULE CURRENTLY BEING SCORED.  A
108400* PLAIN (NOT-NEGATED) CONDITION MUST BE PRESENT IN THE ACTIVE
108500* SET TO COUNT AS A POSITIVE MATCH; A NEGATED CONDITION MUST
108600* BE ABSENT FROM THE ACTIVE SET, AND ITS PRESENCE DISQUALIFIES
108700* THE WHOLE RULE (A NEGATED CONDITION NEVER ADDS TO THE
108800* POSITIVE MATCH COUNT, IT ONLY EVER DISQUALIFIES).
108900 320-TEST-ONE-COND.
109000     MOVE WS-RULE-COND-FACT-ID (WS-RULE-IDX WS-C-IDX)
109100                                      TO WS-TEST-FACT-ID.
109200     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
109300     IF WS-COND-IS-NOT (WS-RULE-IDX WS-C-IDX)
109400         IF WS-FACT-IN-SET
109500             MOVE 'N' TO WS-RULE-SATISFIED-SW.
109600     IF NOT WS-COND-IS-NOT (WS-RULE-IDX WS-C-IDX)
109700         IF NOT WS-FACT-IN-SET
109800             MOVE 'N' TO WS-RULE-SATISFIED-SW
109900         ELSE
110000             ADD 1 TO WS-POS-MATCH-COUNT.
110100 320-EXIT.
110200     EXIT.
110300
110400* PROMOTES THE RULE CURRENTLY BEING TESTED TO "BEST SO FAR" -
110500* RECORDS ITS SCORE, ITS CONDITION COUNT, AND ITS TABLE INDEX
110600* SO 300-MATCH-BEST-RULE CAN PULL ITS DIAGNOSIS TEXT BACK OUT
110700* ONCE THE FULL SCAN OVER ALL RULES IS DONE.
110800 330-SET-NEW-BEST.
110900     MOVE 'Y' TO WS-BEST-FOUND-SW.
111000     MOVE WS-POS-MATCH-COUNT TO WS-BEST-POS-COUNT.
111100     MOVE WS-RULE-COND-COUNT (WS-RULE-IDX) TO WS-BEST-COND-COUNT.
111200     SET WS-BEST-RULE-IDX TO WS-RULE-IDX.
111300 330-EXIT.
111400     EXIT.
111500
111600* ADDED 88-03-09 RVH - IS WS-TEST-FACT-ID ONE OF THE ACTIVE
111700* SYMPTOMS ON THE CURRENT REQUEST (SET S)?  A SIMPLE LINEAR
111800* SCAN OVER THE (AT MOST 5-ENTRY) ACTIVE SET - SMALL ENOUGH
111900* THAT A SEARCH VERB WOULD BE OVERKILL, SO THIS SHOP WROTE IT
112000* AS A PLAIN PERFORM VARYING LOOP INSTEAD.
112100 097-TEST-IN-ACTIVE-SET.
112200     MOVE 'N' TO WS-FACT-IN-SET-SW.
112300     PERFORM 098-CHECK-ONE-ACTIVE THRU 098-EXIT
112400             VARYING WS-ACT-IDX FROM 1 BY 1
112500             UNTIL WS-ACT-IDX > WS-ACTIVE-SYM-COUNT.
112600 097-EXIT.
112700     EXIT.
112800
112900 098-CHECK-ONE-ACTIVE.
113000     IF WS-ACTIVE-SYM-ID (WS-ACT-IDX) = WS-TEST-FACT-ID
113100         MOVE 'Y' TO WS-FACT-IN-SET-SW.
113200 098-EXIT.
113300     EXIT.
113400
113500* ----------------------------------------------------------- *
113600* 400-SINGLE-SYMPTOM-FALLBACK / 410-TEST-ONE-SINGLE - ADDED
113700* 89-02-02 SLV.  ONE ACTIVE SYMPTOM, NO RULE ACCEPTED - LOOK
113800* IT UP IN THE SINGLE-SYMPTOM TABLE (TICKET HD-0270).  ONLY ON
113900* A REQUEST WITH EXACTLY ONE ACTIVE SYMPTOM (SEE 100-MAINLINE
114000* ABOVE, WHICH SKIPS THIS PARAGRAPH ENTIRELY FOR TWO-OR-MORE
114100* SYMPTOM REQUESTS).
114200* ----------------------------------------------------------- *
114300 400-SINGLE-SYMPTOM-FALLBACK.
114400     MOVE '400-SINGLE-SYMPTOM-FALLBACK' TO PARA-NAME.
114500     MOVE 'N' TO WS-SINGLE-FOUND-SW.
114600     MOVE WS-ACTIVE-SYM-ID (1) TO WS-TEST-FACT-ID.
114700     PERFORM 410-TEST-ONE-SINGLE THRU 410-EXIT
114800             VARYING WS-SGL-IDX FROM 1 BY 1
114900             UNTIL WS-SGL-IDX > WS-SINGLE-COUNT.
115000     IF WS-SINGLE-FOUND
115100         MOVE 'C002' TO DIAG-CODE
115200         MOVE SPACES TO DIAG-TEXT
115300         MOVE WS-SGL-DIAG-TEXT (WS-SGL-MATCH-IDX) TO DIAG-TEXT.
115400 400-EXIT.
115500     EXIT.
115600
115700* STOPS SCANNING AS SOON AS A MATCH IS FOUND (THE FIRST IF
115800* TEST GO TO 410-EXIT SHORT-CIRCUITS THE REMAINING TABLE ROWS
115900* ONCE WS-SINGLE-FOUND IS ALREADY 'Y').
116000 410-TEST-ONE-SINGLE.
116100     IF WS-SINGLE-FOUND
116200         GO TO 410-EXIT.
116300     IF WS-SGL-FACT-ID (WS-SGL-IDX) = WS-TEST-FACT-ID
116400         MOVE 'Y' TO WS-SINGLE-FOUND-SW
116500         SET WS-SGL-MATCH-IDX TO WS-SGL-IDX.
116600 410-EXIT.
116700     EXIT.
116800
116900* ----------------------------------------------------------- *
117000* 500-ADVANCED-ANALYSIS / 500-BUILD-TEXT - ADDED 90-05-15 MKO
117100* - SIX-BRANCH FALLBACK WHEN NO RULE AND NO SINGLE-SYMPTOM
117200* ENTRY COVERS THE REQUEST, FIRST MATCH WINS, IN THE KNOWLEDGE
117300* TEAM'S BRANCH-TABLE ORDER (TICKET HD-0334).  EACH BRANCH
117400* TESTS A COMBINATION OF THE TEN NAMED-SYMPTOM FLAGS SET BY
117500* 600-SET-ADV-FLAGS BELOW; THE LAST BRANCH IS A CATCH-ALL WITH
117600* NO CONDITION AT ALL, SO EVERY REQUEST THAT REACHES THIS
117700* PARAGRAPH GETS SOME SUGGESTION TEXT.
117800* ----------------------------------------------------------- *
117900 500-ADVANCED-ANALYSIS.
118000     MOVE '500-ADVANCED-ANALYSIS' TO PARA-NAME.
118100     PERFORM 600-SET-ADV-FLAGS THRU 600-EXIT.
118200     MOVE SPACES TO WS-ADV-SUGGESTION.
118300
118400* BRANCH 1 - GENERAL SLOWNESS PLUS A NETWORK SYMPTOM POINTS
118500* TO BANDWIDTH/MALWARE/ROUTER CAUSES RATHER THAN THE MACHINE
118600* ITSELF.
118700     IF SYM-SISTEMA-LENTO
118800       AND (SYM-NO-CONECTA-WIFI OR SYM-WIFI-SIN-INTERNET)
118900         STRING 'CHECK BANDWIDTH-HUNGRY SOFTWARE, NETWORK '
119000                'MALWARE, OR ROUTER/ISP PROBLEMS AFFECTING '
119100                'OVERALL PERFORMANCE.'
119200                DELIMITED BY SIZE INTO WS-ADV-SUGGESTION
119300         GO TO 500-BUILD-TEXT.
119400
119500* BRANCH 2 - GENERAL SLOWNESS PLUS CRASHING PROGRAMS, ERROR
119600* MESSAGES, OR A BLUE SCREEN POINTS TO OS/APP OR RAM CAUSES.
119700     IF SYM-SISTEMA-LENTO
119800       AND (SYM-PROGRAMAS-CIERRAN OR SYM-MENSAJES-ERROR
119900                                   OR SYM-PANTALLA-AZUL)
120000         STRING 'CHECK OS/APP UPDATES, VERIFY SYSTEM-FILE '
120100                'INTEGRITY, OR CONSIDER RAM PROBLEMS.'
120200                DELIMITED BY SIZE INTO WS-ADV-SUGGESTION
120300         GO TO 500-BUILD-TEXT.
120400
120500* BRANCH 3 - A FROZEN OR ARTIFACTED IMAGE COMBINED WITH
120600* SLOWNESS OR CRASHING PROGRAMS POINTS TO THE GRAPHICS
120700* SUBSYSTEM.
120800     IF SYM-IMAGEN-CONGELADA
120900       AND (SYM-SISTEMA-LENTO OR SYM-PROGRAMAS-CIERRAN)
121000         STRING 'CLEAN REINSTALL OF GRAPHICS DRIVERS, MONITOR '
121100                'GPU TEMPERATURES, OR VERIFY POWER SUPPLY '
121200                'ADEQUACY.'
121300                DELIMITED BY SIZE INTO WS-ADV-SUGGESTION
121400         GO TO 500-BUILD-TEXT.
121500
121600* BRANCH 4 - GENERAL SLOWNESS BY ITSELF, WITH NONE OF THE
121700* OTHER NINE NAMED SYMPTOMS PRESENT, POINTS TO ORDINARY OS
121800* HOUSEKEEPING CAUSES RATHER THAN A SPECIFIC SUBSYSTEM.
121900     IF SYM-SISTEMA-LENTO
122000       AND WS-SYM-RUIDOS-HDD           NOT = 'Y'
122100       AND WS-SYM-SOBRECALENT          NOT = 'Y'
122200       AND WS-SYM-PROGRAMAS-CIERRAN    NOT = 'Y'
122300       AND WS-SYM-PUBLICIDAD-EXCESIVA  NOT = 'Y'
122400       AND WS-SYM-NO-CONECTA-WIFI      NOT = 'Y'
122500       AND WS-SYM-WIFI-SIN-INTERNET    NOT = 'Y'
122600       AND WS-SYM-PANTALLA-AZUL        NOT = 'Y'
122700       AND WS-SYM-MENSAJES-ERROR       NOT = 'Y'
122800       AND WS-SYM-IMAGEN-CONGELADA     NOT = 'Y'
122900         STRING 'OPTIMIZE THE OS (STARTUP PROGRAMS, DISK '
123000                'SPACE), LOOK FOR MALWARE, OR CHECK DISK '
123100                'HEALTH.'
123200                DELIMITED BY SIZE INTO WS-ADV-SUGGESTION
123300         GO TO 500-BUILD-TEXT.
123400
123500* BRANCH 5 - A NETWORK SYMPTOM WITH NO GENERAL SLOWNESS
123600* POINTS SQUARELY AT THE NETWORK CONFIGURATION OR HARDWARE.
123700     IF (SYM-NO-CONECTA-WIFI OR SYM-WIFI-SIN-INTERNET)
123800       AND WS-SYM-SISTEMA-LENTO NOT = 'Y'
123900         STRING 'CHECK NETWORK CONFIGURATION (IP/DNS), '
124000                'RESTART ROUTER/MODEM, UPDATE NETWORK '
124100                'DRIVERS, OR CONTACT THE ISP.'
124200                DELIMITED BY SIZE INTO WS-ADV-SUGGESTION
124300         GO TO 500-BUILD-TEXT.
124400
124500* BRANCH 6 - A FROZEN OR ARTIFACTED IMAGE ON ITS OWN, WITH NO
124600* GENERAL SLOWNESS AND NO PROGRAM CRASHES, POINTS TO A
124700* NARROWER GRAPHICS-DRIVER OR CABLE PROBLEM THAN BRANCH 3.
124800     IF SYM-IMAGEN-CONGELADA
124900       AND WS-SYM-SISTEMA-LENTO    NOT = 'Y'
125000       AND WS-SYM-PROGRAMAS-CIERRAN NOT = 'Y'
125100         STRING 'UPDATE GRAPHICS DRIVERS, CHECK VIDEO '
125200                'CONNECTIONS, OR MONITOR GPU TEMPERATURES.'
125300                DELIMITED BY SIZE INTO WS-ADV-SUGGESTION
125400         GO TO 500-BUILD-TEXT.
125500
125600* CATCH-ALL - NONE OF THE SIX NAMED COMBINATIONS ABOVE FIRED,
125700* SO THE ENGINE RETURNS A GENERIC SUGGESTION RATHER THAN NO
125800* ANSWER AT ALL.
125900     STRING 'INVESTIGATE GENERAL SOFTWARE CONFLICTS OR '
126000            'RECENT DRIVERS.'
126100            DELIMITED BY SIZE INTO WS-ADV-SUGGESTION.
126200
126300* COMMON EXIT FOR ALL SIX BRANCHES AND THE CATCH-ALL - SETS
126400* THE C003 DIAGNOSIS CODE AND PREFIXES THE CHOSEN SUGGESTION
126500* TEXT SO THE HELP-DESK OPERATOR CAN SEE THIS CAME FROM THE
126600* FALLBACK ANALYSIS, NOT A DIRECT RULE MATCH.
126700 500-BUILD-TEXT.
126800     MOVE 'C003' TO DIAG-CODE.
126900     MOVE SPACES TO DIAG-TEXT.
127000     STRING 'RULES INCONCLUSIVE; ADVANCED ANALYSIS SUGGESTS: '
127100            WS-ADV-SUGGESTION DELIMITED BY SIZE
127200            INTO DIAG-TEXT.
127300 500-EXIT.
127400     EXIT.
127500
127600* ADDED 90-05-15 MKO - SETS THE TEN NAMED-SYMPTOM FLAGS THE
127700* BRANCHES ABOVE TEST, ONE SEARCH OF SET S PER SYMPTOM.  EACH
127800* PAIR OF LINES MOVES A LITERAL SYMPTOM ID INTO THE SHARED
127900* WS-TEST-FACT-ID WORK FIELD, CALLS THE SAME SET-MEMBERSHIP
128000* TEST USED BY THE RULE ENGINE (097-TEST-IN-ACTIVE-SET), AND
128100* SAVES THE RESULT INTO THE MATCHING FLAG BYTE.
128200 600-SET-ADV-FLAGS.
128300     MOVE 'sistema_lento' TO WS-TEST-FACT-ID.
128400     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
128500     MOVE WS-FACT-IN-SET-SW TO WS-SYM-SISTEMA-LENTO.
128600
128700     MOVE 'no_conecta_wifi' TO WS-TEST-FACT-ID.
128800     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
128900     MOVE WS-FACT-IN-SET-SW TO WS-SYM-NO-CONECTA-WIFI.
129000
129100     MOVE 'wifi_conectado_sin_internet' TO WS-TEST-FACT-ID.
129200     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
129300     MOVE WS-FACT-IN-SET-SW TO WS-SYM-WIFI-SIN-INTERNET.
129400
129500     MOVE 'programas_cierran' TO WS-TEST-FACT-ID.
129600     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
129700     MOVE WS-FACT-IN-SET-SW TO WS-SYM-PROGRAMAS-CIERRAN.
129800
129900     MOVE 'mensajes_error_frecuentes' TO WS-TEST-FACT-ID.
130000     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
130100     MOVE WS-FACT-IN-SET-SW TO WS-SYM-MENSAJES-ERROR.
130200
130300     MOVE 'pantalla_azul' TO WS-TEST-FACT-ID.
130400     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
130500     MOVE WS-FACT-IN-SET-SW TO WS-SYM-PANTALLA-AZUL.
130600
130700     MOVE 'imagen_congelada_o_artefactos' TO WS-TEST-FACT-ID.
130800     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
130900     MOVE WS-FACT-IN-SET-SW TO WS-SYM-IMAGEN-CONGELADA.
131000
131100     MOVE 'ruidos_hdd' TO WS-TEST-FACT-ID.
131200     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
131300     MOVE WS-FACT-IN-SET-SW TO WS-SYM-RUIDOS-HDD.
131400
131500     MOVE 'sobrecalentamiento' TO WS-TEST-FACT-ID.
131600     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
131700     MOVE WS-FACT-IN-SET-SW TO WS-SYM-SOBRECALENT.
131800
131900     MOVE 'publicidad_excesiva' TO WS-TEST-FACT-ID.
132000     PERFORM 097-TEST-IN-ACTIVE-SET THRU 097-EXIT.
132100     MOVE WS-FACT-IN-SET-SW TO WS-SYM-PUBLICIDAD-EXCESIVA.
132200 600-EXIT.
132300     EXIT.
132400
132500* WRITES THE DIAGNOSIS RECORD BUILT BY WHICHEVER STRATEGY
132600* PARAGRAPH ANSWERED THIS REQUEST.  NO EXPLICIT FILE-STATUS
132700* CHECK IS MADE AFTER THE WRITE - A DISK-FULL OR OTHER WRITE
132800* ERROR ON DIAGFILE WOULD SURFACE AS A SYSTEM ABEND ON ITS
132900* OWN, WHICH THIS SHOP'S STANDARDS TREAT AS SUFFICIENT.
133000 700-WRITE-DIAGNOSIS.
133100     WRITE PCD-DIAGNOSIS-REC.
133200 700-EXIT.
133300     EXIT.
133400
133500* BUMPS THE RUNNING COUNT FOR WHICHEVER DIAGNOSIS CODE WAS
133600* JUST PRODUCED.  THE UNKNOWN-CODE DISPLAY BELOW SHOULD NEVER
133700* FIRE IN NORMAL OPERATION - IT WOULD ONLY TRIGGER IF A FUTURE
133800* CHANGE ADDED A NEW DIAGNOSIS CODE TO THE PROCEDURE DIVISION
133900* WITHOUT ALSO ADDING A ROW TO DIAG-COUNT-TABLE IN PARAGRAPH
134000* 010 ABOVE.
134100 950-ACCUM-DIAG-COUNT.
134200     SET DCT-IDX TO 1.
134300     SEARCH DCT-ENTRY
134400         AT END
134500             DISPLAY 'UNKNOWN DIAGNOSIS CODE ' DIAG-CODE
134600         WHEN DCT-CODE (DCT-IDX) = DIAG-CODE
134700             ADD 1 TO DCT-COUNT (DCT-IDX)
134800     END-SEARCH.
134900 950-EXIT.
135000     EXIT.
135100
135200* ----------------------------------------------------------- *
135300* 990-WRITE-SUMMARY / 995-WRITE-DIAG-LINE - END-OF-JOB REPORT.
135400* PRINTS A TITLE LINE, THE RUN DATE, A RULE LINE, THE TWO
135500* OVERALL COUNTS, A DIAGNOSIS-COUNTS HEADING, ONE DETAIL LINE
135600* PER NON-ZERO DIAGNOSIS CODE IN DIAG-COUNT-TABLE (WHICH IS
135700* ALREADY IN ASCENDING CODE ORDER, SO NO SORT IS NEEDED HERE),
135800* A CLOSING RULE LINE, AND AN END-OF-RUN LINE.
135900* ----------------------------------------------------------- *
136000 990-WRITE-SUMMARY.
136100     MOVE '990-WRITE-SUMMARY' TO PARA-NAME.
136200
136300     MOVE SPACES TO PCD-RPT-LINE.
136400     MOVE 'PC DIAGNOSTIC EXPERT SYSTEM - RUN SUMMARY'
136500                                  TO RPT-TITLE-TEXT.
136600     WRITE PCD-RPT-LINE.
136700
136800* RUN-DATE LINE, BUILT FROM THE MM/DD/YY REDEFINES SET UP AT
136900* THE TOP OF THE JOB IN 000-HOUSEKEEPING.
137000     MOVE SPACES TO PCD-RPT-LINE.
137100     STRING 'RUN DATE: ' DELIMITED BY SIZE
137200            WS-CURR-MM DELIMITED BY SIZE
137300            '/' DELIMITED BY SIZE
137400            WS-CURR-DD DELIMITED BY SIZE
137500            '/' DELIMITED BY SIZE
137600            WS-CURR-YY DELIMITED BY SIZE
137700            INTO RPT-TITLE-TEXT.
137800     WRITE PCD-RPT-LINE.
137900
138000     MOVE SPACES TO PCD-RPT-LINE.
138100     STRING '------------------------------'
138200            '------------------------------'
138300            DELIMITED BY SIZE INTO RPT-TITLE-TEXT.
138400     WRITE PCD-RPT-LINE.
138500
138600* TOTAL REQUESTS READ THIS RUN.
138700     MOVE SPACES TO PCD-RPT-LINE.
138800     MOVE 'REQUESTS READ            :' TO RPT-LABEL.
138900     MOVE TOTAL-REQUESTS-READ    TO RPT-VALUE-EDIT.
139000     WRITE PCD-RPT-LINE.
139100
139200* TOTAL REQUESTS THIS ENGINE (ENGINE 3, THE KNOWLEDGE-BASE
139300* ENGINE) PRODUCED A DIAGNOSIS FOR.
139400     MOVE SPACES TO PCD-RPT-LINE.
139500     MOVE '  ENGINE 3 (KNOWLEDGE)   :' TO RPT-LABEL.
139600     MOVE TOTAL-ENGINE-3         TO RPT-VALUE-EDIT.
139700     WRITE PCD-RPT-LINE.
139800
139900     MOVE SPACES TO PCD-RPT-LINE.
140000     MOVE 'DIAGNOSIS COUNTS' TO RPT-TITLE-TEXT.
140100     WRITE PCD-RPT-LINE.
140200
140300* ONE DETAIL LINE PER DIAGNOSIS CODE, C001 THROUGH C00S, IN
140400* THE SAME ASCENDING CODE ORDER THE TABLE WAS BUILT IN.
140500     PERFORM 995-WRITE-DIAG-LINE THRU 995-EXIT
140600             VARYING DCT-IDX FROM 1 BY 1
140700             UNTIL DCT-IDX > 4.
140800
140900     MOVE SPACES TO PCD-RPT-LINE.
141000     STRING '------------------------------'
141100            '------------------------------'
141200            DELIMITED BY SIZE INTO RPT-TITLE-TEXT.
141300     WRITE PCD-RPT-LINE.
141400
141500     MOVE SPACES TO PCD-RPT-LINE.
141600     MOVE 'END OF RUN' TO RPT-TITLE-TEXT.
141700     WRITE PCD-RPT-LINE.
141800 990-EXIT.
141900     EXIT.
142000
142100* SKIPS ANY DIAGNOSIS CODE WITH A ZERO COUNT SO THE REPORT
142200* DOES NOT PRINT A LINE FOR AN ANSWER THIS RUN NEVER PRODUCED.
142300 995-WRITE-DIAG-LINE.
142400     IF DCT-COUNT (DCT-IDX) = ZERO
142500         GO TO 995-EXIT.
142600     MOVE SPACES TO PCD-RPT-LINE.
142700     MOVE DCT-CODE (DCT-IDX)     TO RPT-DIAG-CODE.
142800     MOVE DCT-NAME (DCT-IDX)     TO RPT-DIAG-NAME.
142900     MOVE DCT-COUNT (DCT-IDX)    TO RPT-DIAG-COUNT-EDIT.
143000     WRITE PCD-RPT-LINE.
143100 995-EXIT.
143200     EXIT.
143300
143400* OPENS THE REQUEST FILE FOR INPUT AND THE TWO OUTPUT FILES -
143500* NOTE THE THREE KNOWLEDGE-BASE FILES (KBFACTS/KBRULES/
143600* KBSNGL) ARE ALREADY OPENED, LOADED, AND CLOSED BY THIS
143700* POINT, DURING 050/060/070 ABOVE.
143800 800-OPEN-FILES.
143900     MOVE '800-OPEN-FILES' TO PARA-NAME.
144000     OPEN INPUT KBREQFILE.
144100     OPEN OUTPUT DIAGFILE, RPTFILE.
144200 800-EXIT.
144300     EXIT.
144400
144500 850-CLOSE-FILES.
144600     MOVE '850-CLOSE-FILES' TO PARA-NAME.
144700     CLOSE KBREQFILE, DIAGFILE, RPTFILE.
144800 850-EXIT.
144900     EXIT.
145000
145100* READS THE NEXT REQUEST RECORD; AT END, DROPS MORE-DATA-SW
145200* TO 'N' SO THE MAINLINE'S PERFORM UNTIL NO-MORE-DATA STOPS.
145300 900-READ-KBREQ.
145400     READ KBREQFILE
145500         AT END MOVE 'N' TO MORE-DATA-SW
145600         GO TO 900-EXIT
145700     END-READ.
145800 900-EXIT.
145900     EXIT.
146000
146100* NORMAL END-OF-JOB HOUSEKEEPING - CLOSES THE FILES AND
146200* DISPLAYS THE REQUEST COUNT AND THE END-OF-JOB BANNER SO THE
146300* OPERATOR'S CONSOLE LOG SHOWS A CLEAN FINISH.
146400 999-CLEANUP.
146500     MOVE '999-CLEANUP' TO PARA-NAME.
146600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
146700     DISPLAY '** REQUESTS READ **'.
146800     DISPLAY TOTAL-REQUESTS-READ.
146900     DISPLAY '******** NORMAL END OF JOB PCDKBASE ********'.
147000 999-EXIT.
147100     EXIT.
147200
147300* FORCES A SYSTEM ABEND VIA THE DIVIDE-BY-ZERO IN
147400* PCDABND (ZERO-VAL INTO ONE-VAL) SO THE JOB STEP CONDITION
147500* CODE SHOWS THE FAILURE INSTEAD OF LETTING A BAD KNOWLEDGE-
147600* BASE UPDATE OR AN EMPTY REQUEST FILE LOOK LIKE A NORMAL,
147700* SUCCESSFUL RUN.  DISPLAYS THE REASON AND THE LAST PARAGRAPH
147800* NAME (FROM PARA-NAME) FIRST SO THE OPERATOR CAN SEE WHAT
147900* WENT WRONG BEFORE THE DUMP IS EVEN PULLED.
148000 1000-ABEND-RTN.
148100     DISPLAY '*** ABEND *** ' ABEND-REASON.
148200     DISPLAY '*** ABEND *** PARAGRAPH ' PARA-NAME.
148300     CLOSE KBREQFILE, DIAGFILE, RPTFILE.
148400     DISPLAY '*** ABNORMAL END - PCDKBASE ***' UPON CONSOLE.
148500     DIVIDE ZERO-VAL INTO ONE-VAL.
