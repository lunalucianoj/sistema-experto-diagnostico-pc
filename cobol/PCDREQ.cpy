000100******************************************************************
000200* PCDREQ  -  DIAGNOSTIC REQUEST RECORD  (RULES/SCORING ENGINES)  *
000300*                                                                *
000400*   ONE RECORD PER MACHINE SUBMITTED BY THE HELP-DESK INTAKE     *
000500*   PROGRAM.  ENGINE-CODE TELLS PCDRULES WHICH OF THE TWO        *
000600*   FIXED ENGINES (SIMPLE RULES OR WEIGHTED SCORING) TO RUN.     *
000700*   ANY SYMPTOM BYTE OTHER THAN 'Y' IS TREATED AS SYMPTOM        *
000800*   ABSENT - SEE 200-DECODE-SYMPTOMS IN PCDRULES.                *
000900*                                                                *
001000*   87-11-02  RVH  ORIGINAL LAYOUT FOR DDS0001.PCDA.PCDREQIN     *
001100*   91-04-30  MKO  ADDED FILLER PAD TO MATCH 28-BYTE RECORD      *
001200*                  LENGTH ON THE INTAKE TAPE (TICKET HD-0231)    *
001300******************************************************************
001400 01  PCD-REQUEST-REC.
001500     05  REQ-ID                  PIC X(08).
001600     05  REQ-ENGINE-CODE         PIC X(01).
001700         88  REQ-ENGINE-SIMPLE     VALUE '1'.
001800         88  REQ-ENGINE-SCORING    VALUE '2'.
001900     05  FILLER                  PIC X(01).
002000     05  REQ-SYM-NO-POWER        PIC X(01).
002100         88  REQ-SYM-YES           VALUE 'Y'.
002200     05  REQ-SYM-NO-VIDEO        PIC X(01).
002300         88  REQ-SYM-YES           VALUE 'Y'.
002400     05  REQ-SYM-OS-SLOW         PIC X(01).
002500         88  REQ-SYM-YES           VALUE 'Y'.
002600     05  REQ-SYM-HDD-NOISE       PIC X(01).
002700         88  REQ-SYM-YES           VALUE 'Y'.
002800     05  REQ-SYM-PERIPH-FAIL     PIC X(01).
002900         88  REQ-SYM-YES           VALUE 'Y'.
003000     05  REQ-SYM-BOOT-BEEPS      PIC X(01).
003100         88  REQ-SYM-YES           VALUE 'Y'.
003200     05  REQ-SYM-OS-ERRORS       PIC X(01).
003300         88  REQ-SYM-YES           VALUE 'Y'.
003400     05  FILLER                  PIC X(11).
