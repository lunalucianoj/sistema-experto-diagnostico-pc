000100******************************************************************
000200* PCDKBSGL  -  KNOWLEDGE-BASE SINGLE-SYMPTOM SUGGESTION RECORD   *
000300*                                                                *
000400*   FALLBACK SUGGESTION TEXT USED WHEN A CUSTOMER REPORTS        *
000500*   EXACTLY ONE ACTIVE SYMPTOM AND NO RULE COVERS IT ALONE.      *
000600*   LOADED BY PCDKBASE 070-LOAD-SINGLE-TABLE.                    *
000700*                                                                *
000800*   88-03-09  RVH  ORIGINAL LAYOUT                               *
000900******************************************************************
001000 01  PCD-KB-SINGLE-REC.
001100     05  SGL-FACT-ID             PIC X(32).
001200     05  SGL-DIAG-TEXT           PIC X(60).
