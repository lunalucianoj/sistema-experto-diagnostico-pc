000100******************************************************************
000200* PCDKBFCT  -  KNOWLEDGE-BASE FACTS RECORD                       *
000300*                                                                *
000400*   ONE RECORD PER SYMPTOM FACT KNOWN TO THE KNOWLEDGE ENGINE.   *
000500*   PCDKBASE LOADS DDS0001.PCDA.KBFACTS IN FULL BEFORE ANY       *
000600*   KBREQ IS PROCESSED - SEE 050-LOAD-FACTS-TABLE.               *
000700*                                                                *
000800*   88-03-09  RVH  ORIGINAL LAYOUT                               *
000900******************************************************************
001000 01  PCD-KB-FACT-REC.
001100     05  FACT-ID                 PIC X(30).
001200     05  FACT-CATEGORY           PIC X(20).
001300     05  FACT-QUESTION           PIC X(30).
